000100*-----------------------------------------------------------*     
000200* BIAPRI  -  PRIORITY OUTPUT RECORD  (PRIFILE - ONE PER       *   
000300*            IMPACT RECORD SCORED)                            *   
000400*-----------------------------------------------------------*     
000500* HISTORY OF MODIFICATION:                                        
000600*-------------------------------------------------------------
000700* 03 MAY 1991  R HALVERSEN   - INITIAL VERSION                    
000800     05  PRIFILE-RECORD              PIC X(38).
000900     05  PRIFILER  REDEFINES PRIFILE-RECORD.
001000         06  PRI-PROCESS-NAME        PIC X(30).
001100*                                      PROCESS NAME
001200         06  PRI-SCORE               PIC S9(03)V9(04)
001300                                     SIGN IS TRAILING SEPARATE.
001400*                                      WEIGHTED PRIORITY SCORE
