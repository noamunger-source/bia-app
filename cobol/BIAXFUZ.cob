000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:        BIAXFUZ                                      *
000400*  DESCRIPTION:    COMMON FUZZY ARITHMETIC UTILITY - CALLED BY  *
000500*                  BIAVBWM AND BIAVTOP TO ADD, SCALE, DEFUZZIFY *
000600*                  OR MEASURE THE VERTEX DISTANCE BETWEEN TWO   *
000700*                  TRIANGULAR FUZZY NUMBERS (TFN).  CALLER      *
000800*                  SETS WK-C-VFUZ-OPTION AND THE OPERAND(S)     *
000900*                  BEFORE EACH CALL.                            *
001000*                                                               *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.      BIAXFUZ.
001400 AUTHOR.          R HALVERSEN.
001500 INSTALLATION.    RISK MANAGEMENT SYSTEMS.
001600 DATE-WRITTEN.    19 SEP 1992.
001700 DATE-COMPILED.
001800 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
001900*-----------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*-------------------------------------------------------------
002200* 19 SEP 1992  R HALVERSEN   - INITIAL VERSION - OPTIONS 1
002300*                              (ADD) AND 2 (MULTIPLY) ONLY
002400* 30 AUG 1994  P KHOO        - BIA0021 - ADD OPTION 3, CENTROID    BIA0021
002500*                              DEFUZZIFY, NEEDED BY THE NEW        BIA0021
002600*                              BWM WEIGHT ROUTINE                  BIA0021
002700* 14 JUL 1996  D LIM         - BIA0031 - ADD OPTION 4, VERTEX      BIA0031
002800*                              DISTANCE, FOR THE TOPSIS MODULE.    BIA0031
002900*                              ADDED HOME-GROWN SQUARE ROOT        BIA0031
003000*                              PARAGRAPH, NEWTON-RAPHSON, 15       BIA0031
003100*                              ITERATIONS FIXED                    BIA0031
003200* 11 MAR 1999  J ONG         - BIA0055 - Y2K REVIEW COMPLETED.     BIA0055
003300*                              NO DATE FIELDS IN THIS PROGRAM,     BIA0055
003400*                              NO CHANGE REQUIRED                  BIA0055
003500* 09 AUG 2002  D LIM         - BIA0067 - ZERO-GUARD: A             BIA0067
003600*                              DEFUZZIFIED VALUE OF ZERO IS        BIA0067
003700*                              RAISED TO 0.0001 BEFORE ANY         BIA0067
003800*                              CALLER INVERTS IT                   BIA0067
003900* 02 OCT 2006  D LIM         - BIA0081 - ZERO-GUARD THE            BIA0081
004000*                              DENOMINATOR ON OPTION 4 AS WELL,    BIA0081
004100*                              SAME FLOOR VALUE                    BIA0081
004200*---------------------------------------------------------------*  BIA0081
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   UPSI-0 IS UPSI-SWITCH-0
005200                     ON  STATUS IS U0-ON
005300                     OFF STATUS IS U0-OFF
005400                   CLASS VFUZ-OPTION-CLASS IS "1" THRU "4".
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    NO FILES - PURE COMPUTATIONAL UTILITY.
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                      PIC X(24) VALUE
006500     "** PROGRAM BIAXFUZ **".
006600
006700 01  WK-N-VFUZ-SUM                PIC S9(05)V9(04)
006800                                  SIGN IS TRAILING SEPARATE
006900                                  VALUE ZERO.
007000 01  WK-N-VFUZ-DIFF                PIC S9(05)V9(04)
007100                                  SIGN IS TRAILING SEPARATE
007200                                  VALUE ZERO.
007300 01  WK-N-VFUZ-SQR-SUM            PIC S9(07)V9(08)
007400                                  SIGN IS TRAILING SEPARATE
007500                                  VALUE ZERO.
007600 01  WK-N-VFUZ-ZERO-GUARD          PIC S9(03)V9(04)
007700                                  SIGN IS TRAILING SEPARATE
007800                                  VALUE 0.0001.
007900
008000* ------------------ SQUARE ROOT WORK AREA ----------------------*
008100 01  WK-C-VSQRT.
008200     05  WK-N-VSQRT-ARG           PIC S9(07)V9(08)
008300                                  SIGN IS TRAILING SEPARATE
008400                                  VALUE ZERO.
008500     05  WK-N-VSQRT-X             PIC S9(07)V9(08)
008600                                  SIGN IS TRAILING SEPARATE
008700                                  VALUE ZERO.
008800     05  WK-N-VSQRT-XNEXT         PIC S9(07)V9(08)
008900                                  SIGN IS TRAILING SEPARATE
009000                                  VALUE ZERO.
009100     05  WK-N-VSQRT-ITER          PIC S9(02) COMP VALUE ZERO.
009200
009300* ---------------- LOOP CONTROL / SUBSCRIPTS ------------------*
009400 01  WK-N-VFUZ-I                  PIC S9(01) COMP VALUE ZERO.
009500
009600 EJECT
009700*-----------------------------------------------------------*
009800* LINKAGE SECTION
009900*-----------------------------------------------------------*
010000 LINKAGE SECTION.
010100****************
010200     COPY BIAFUZL.
010300
010400* ARRAY VIEWS OF THE THREE OPERAND/RESULT GROUPS SO THE ADD
010500* AND MULTIPLY OPTIONS CAN STEP THROUGH LOWER/MIDDLE/UPPER
010600* WITH ONE LOOP RATHER THAN THREE REPEATED STATEMENTS.
010700 01  WK-C-VFUZ-OPERAND-A-ARR REDEFINES WK-C-VFUZ-OPERAND-A.
010800     05  WK-N-VFUZ-A-COMP OCCURS 3 TIMES
010900                                  PIC S9(03)V9(04)
011000                                  SIGN IS TRAILING SEPARATE.
011100 01  WK-C-VFUZ-OPERAND-B-ARR REDEFINES WK-C-VFUZ-OPERAND-B.
011200     05  WK-N-VFUZ-B-COMP OCCURS 3 TIMES
011300                                  PIC S9(03)V9(04)
011400                                  SIGN IS TRAILING SEPARATE.
011500 01  WK-C-VFUZ-RESULT-ARR REDEFINES WK-C-VFUZ-RESULT.
011600     05  WK-N-VFUZ-R-COMP OCCURS 3 TIMES
011700                                  PIC S9(05)V9(04)
011800                                  SIGN IS TRAILING SEPARATE.
011900
012000 EJECT
012100******************************************
012200 PROCEDURE DIVISION USING WK-C-VFUZ.
012300******************************************
012400 MAIN-MODULE.
012500     IF  WK-C-VFUZ-OPTION IS VFUZ-OPTION-CLASS
012600         PERFORM A000-DISPATCH-OPTION THRU A099-DISPATCH-OPTION-EX
012700     ELSE
012800         MOVE ZERO TO WK-N-VFUZ-CRISP
012900         INITIALIZE WK-C-VFUZ-RESULT
013000     END-IF.
013100     GOBACK.
013200
013300*---------------------------------------------------------------*
013400 A000-DISPATCH-OPTION.
013500*---------------------------------------------------------------*
013600     IF  WK-C-VFUZ-OPTION = 1
013700         PERFORM B000-FUZZY-ADD THRU B099-FUZZY-ADD-EX
013800     END-IF.
013900     IF  WK-C-VFUZ-OPTION = 2
014000         PERFORM C000-FUZZY-MULTIPLY THRU C099-FUZZY-MULTIPLY-EX
014100     END-IF.
014200     IF  WK-C-VFUZ-OPTION = 3
014300         PERFORM D000-DEFUZZIFY THRU D099-DEFUZZIFY-EX
014400     END-IF.
014500     IF  WK-C-VFUZ-OPTION = 4
014600         PERFORM E000-VERTEX-DISTANCE THRU E099-VERTEX-DISTANCE-EX
014700     END-IF.
014800 A099-DISPATCH-OPTION-EX.
014900     EXIT.
015000
015100*---------------------------------------------------------------*
015200*  OPTION 1 - ELEMENT-WISE FUZZY ADD  (R4 SHARED ARITHMETIC)
015300*---------------------------------------------------------------*
015400 B000-FUZZY-ADD.
015500     PERFORM B010-ADD-ONE-COMPONENT THRU B019-ADD-ONE-COMPONENT-EX
015600         VARYING WK-N-VFUZ-I FROM 1 BY 1 UNTIL WK-N-VFUZ-I > 3.
015700 B010-ADD-ONE-COMPONENT.
015800     ADD WK-N-VFUZ-A-COMP (WK-N-VFUZ-I)
015900         WK-N-VFUZ-B-COMP (WK-N-VFUZ-I)
016000         GIVING WK-N-VFUZ-R-COMP (WK-N-VFUZ-I).
016100 B019-ADD-ONE-COMPONENT-EX.
016200     EXIT.
016300 B099-FUZZY-ADD-EX.
016400     EXIT.
016500
016600*---------------------------------------------------------------*
016700*  OPTION 2 - FUZZY MULTIPLY BY A SCALAR  (R8 WEIGHTING)
016800*---------------------------------------------------------------*
016900 C000-FUZZY-MULTIPLY.
017000     PERFORM C010-MULTIPLY-ONE-COMPONENT
017100         THRU C019-MULTIPLY-ONE-COMPONENT-EX
017200         VARYING WK-N-VFUZ-I FROM 1 BY 1 UNTIL WK-N-VFUZ-I > 3.
017300 C010-MULTIPLY-ONE-COMPONENT.
017400     COMPUTE WK-N-VFUZ-R-COMP (WK-N-VFUZ-I) ROUNDED =
017500         WK-N-VFUZ-A-COMP (WK-N-VFUZ-I) * WK-N-VFUZ-SCALAR.
017600 C019-MULTIPLY-ONE-COMPONENT-EX.
017700     EXIT.
017800 C099-FUZZY-MULTIPLY-EX.
017900     EXIT.
018000
018100*---------------------------------------------------------------*
018200*  OPTION 3 - CENTROID DEFUZZIFY  (R4): (L+M+U)/3, ZERO-GUARDED
018300*---------------------------------------------------------------*
018400 D000-DEFUZZIFY.
018500     MOVE ZERO TO WK-N-VFUZ-SUM.
018600     PERFORM D010-ADD-ONE-COMPONENT THRU D019-ADD-ONE-COMPONENT-EX
018700         VARYING WK-N-VFUZ-I FROM 1 BY 1 UNTIL WK-N-VFUZ-I > 3.
018800     COMPUTE WK-N-VFUZ-CRISP ROUNDED = WK-N-VFUZ-SUM / 3.
018900     IF  WK-N-VFUZ-CRISP = ZERO
019000         MOVE WK-N-VFUZ-ZERO-GUARD TO WK-N-VFUZ-CRISP
019100     END-IF.
019200     GO TO D099-DEFUZZIFY-EX.
019300 D010-ADD-ONE-COMPONENT.
019400     ADD WK-N-VFUZ-A-COMP (WK-N-VFUZ-I) TO WK-N-VFUZ-SUM.
019500 D019-ADD-ONE-COMPONENT-EX.
019600     EXIT.
019700 D099-DEFUZZIFY-EX.
019800     EXIT.
019900
020000*---------------------------------------------------------------*
020100*  OPTION 4 - VERTEX DISTANCE  (R5):
020200*             SQRT( ((AL-BL)**2 + (AM-BM)**2 + (AU-BU)**2) / 3 )
020300*---------------------------------------------------------------*
020400 E000-VERTEX-DISTANCE.
020500     MOVE ZERO TO WK-N-VFUZ-SQR-SUM.
020600     PERFORM E010-ACCUM-ONE-COMPONENT
020700         THRU E019-ACCUM-ONE-COMPONENT-EX
020800         VARYING WK-N-VFUZ-I FROM 1 BY 1 UNTIL WK-N-VFUZ-I > 3.
020900     COMPUTE WK-N-VSQRT-ARG ROUNDED = WK-N-VFUZ-SQR-SUM / 3.
021000     PERFORM F000-SQUARE-ROOT THRU F099-SQUARE-ROOT-EX.
021100     MOVE WK-N-VSQRT-X TO WK-N-VFUZ-CRISP.
021200     GO TO E099-VERTEX-DISTANCE-EX.
021300 E010-ACCUM-ONE-COMPONENT.
021400     COMPUTE WK-N-VFUZ-DIFF ROUNDED =
021500         WK-N-VFUZ-A-COMP (WK-N-VFUZ-I) -
021600         WK-N-VFUZ-B-COMP (WK-N-VFUZ-I).
021700     COMPUTE WK-N-VFUZ-SQR-SUM ROUNDED =
021800         WK-N-VFUZ-SQR-SUM + (WK-N-VFUZ-DIFF * WK-N-VFUZ-DIFF).
021900 E019-ACCUM-ONE-COMPONENT-EX.
022000     EXIT.
022100 E099-VERTEX-DISTANCE-EX.
022200     EXIT.
022300
022400*---------------------------------------------------------------*
022500*  HOME-GROWN SQUARE ROOT - NEWTON-RAPHSON, 15 FIXED ITERATIONS
022600*  (NO INTRINSIC FUNCTION AVAILABLE ON THE OBJECT COMPUTER)
022700*---------------------------------------------------------------*
022800 F000-SQUARE-ROOT.
022900     IF  WK-N-VSQRT-ARG NOT > ZERO
023000         MOVE ZERO TO WK-N-VSQRT-X
023100         GO TO F099-SQUARE-ROOT-EX
023200     END-IF.
023300     MOVE WK-N-VSQRT-ARG TO WK-N-VSQRT-X.
023400     MOVE ZERO TO WK-N-VSQRT-ITER.
023500 F010-ITERATE.
023600     ADD 1 TO WK-N-VSQRT-ITER.
023700     COMPUTE WK-N-VSQRT-XNEXT ROUNDED =
023800         (WK-N-VSQRT-X + (WK-N-VSQRT-ARG / WK-N-VSQRT-X)) / 2.
023900     MOVE WK-N-VSQRT-XNEXT TO WK-N-VSQRT-X.
024000     IF  WK-N-VSQRT-ITER < 15
024100         GO TO F010-ITERATE
024200     END-IF.
024300 F099-SQUARE-ROOT-EX.
024400     EXIT.
024500
024600******************************************************************
024700************** END OF PROGRAM SOURCE -  BIAXFUZ ***************
024800******************************************************************
