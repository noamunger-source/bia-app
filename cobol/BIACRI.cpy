000100*-----------------------------------------------------------*
000200* BIACRI  -  CRITERION RECORD  (CRITFILE - DECISION MATRIX   *
000300*            COLUMN.  STORED ORDER IS THE CRITERION ORDER    *
000400*            USED EVERYWHERE DOWNSTREAM OF THE LOAD)          *
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-------------------------------------------------------------
000800* 19 SEP 1992  R HALVERSEN   - INITIAL VERSION - FUZZY
000900*                              BEST-WORST-METHOD INPUT RECORD
001000* 02 FEB 1995  P KHOO        - BIA0019 - CRI-TYPE DEFAULTS TO      BIA0019
001100*                              "BENEFIT" WHEN BLANK OR UNKNOWN     BIA0019
001200* 30 AUG 1997  D LIM         - BIA0042 - ADD SIGN SEPARATE         BIA0042
001300*                              CLAUSE TO THE THREE TFN FIELDS      BIA0042
001400*                              SO THE LINE-SEQUENTIAL IMAGE        BIA0042
001500*                              CARRIES A PRINTABLE SIGN            BIA0042
001600     05  CRITFILE-RECORD             PIC X(61).
001700     05  CRITFILER  REDEFINES CRITFILE-RECORD.
001800         06  CRI-NAME                PIC X(30).
001900*                                      CRITERION NAME
002000         06  CRI-TYPE                PIC X(07).
002100*                                      BENEFIT OR COST, DEFAULTS
002200*                                      TO BENEFIT
002300         06  CRI-BTO-LOWER           PIC S9(03)V9(04)
002400                                     SIGN IS TRAILING SEPARATE.
002500*                                      BEST-TO-OTHERS FUZZY
002600*                                      PREFERENCE, LOWER BOUND
002700         06  CRI-BTO-MIDDLE          PIC S9(03)V9(04)
002800                                     SIGN IS TRAILING SEPARATE.
002900*                                      BEST-TO-OTHERS PREFERENCE,
003000*                                      MIDDLE VALUE
003100         06  CRI-BTO-UPPER           PIC S9(03)V9(04)
003200                                     SIGN IS TRAILING SEPARATE.
003300*                                      BEST-TO-OTHERS PREFERENCE,
003400*                                      UPPER BOUND
