000100*-----------------------------------------------------------*
000200* BIADEP  -  DEPENDENCY RECORD  (DEPFILE - PROCESS           *
000300*            DEPENDENCIES, GROUPED BY PROCESS ON THE REPORT) *
000400*-----------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-------------------------------------------------------------
000700* 03 MAY 1991  R HALVERSEN   - INITIAL VERSION
000800* 02 FEB 1995  P KHOO        - BIA0019 - DEP-CATEGORY DEFAULTS     BIA0019
000900*                              TO "INTERNAL" WHEN BLANK ON LOAD    BIA0019
001000* 11 MAR 1999  J ONG         - BIA0055 - Y2K REVIEW - NO DATE      BIA0055
001100*                              FIELDS ON THIS RECORD, NO CHANGE    BIA0055
001200*                              REQUIRED                            BIA0055
001300     05  DEPFILE-RECORD              PIC X(71).
001400     05  DEPFILER  REDEFINES DEPFILE-RECORD.
001500         06  DEP-PROCESS-NAME        PIC X(30).
001600*                                      OWNING PROCESS NAME, MUST
001700*                                      MATCH A PROCFILE RECORD
001800         06  DEP-NAME                PIC X(30).
001900*                                      DEPENDENCY NAME
002000         06  DEP-CATEGORY            PIC X(10).
002100*                                      INTERNAL / VENDOR /
002200*                                      TECHNOLOGY / FACILITY
002300*                                      DEFAULTS TO INTERNAL
002400         06  DEP-CRITICALITY         PIC 9(01).
002500*                                      CRITICALITY 1-5, DEFAULT 3
