000100*-----------------------------------------------------------*
000200* BIAWRK  -  COMMON WORK AREA FOR THE BIA SUITE              *
000300*            FILE STATUS SWITCHES AND ABEND FLAG SHARED BY   *
000400*            EVERY PROGRAM AND CALLED ROUTINE IN THE SUITE    *
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-------------------------------------------------------------
000800* 14 FEB 1991  R HALVERSEN   - INITIAL VERSION - REPLACES
000900*                              AD-HOC WS-FILE-STATUS DECLARES
001000*                              IN EACH CALLED ROUTINE
001100* 09 AUG 1993  P KHOO        - BIA0014 - ADD WK-C-ABEND-FLAG       BIA0014
001200*                              FOR THE NEW BATCH DRIVER            BIA0014
001300* 11 MAR 1999  J ONG         - BIA0055 - Y2K REVIEW - NO DATE      BIA0055
001400*                              FIELDS IN THIS MEMBER, NO CHANGE    BIA0055
001500*                              REQUIRED                            BIA0055
001600* 02 OCT 2006  D LIM         - BIA0081 - ADD WK-N-REC-COUNT FOR    BIA0081
001700*                              GENERAL PURPOSE RECORD COUNTING     BIA0081
001800*-------------------------------------------------------------     BIA0081
001900 01  WK-C-COMMON.
002000     05  WK-C-FILE-STATUS            PIC X(02).
002100         88  WK-C-SUCCESSFUL              VALUE "00".
002200         88  WK-C-END-OF-FILE              VALUE "10".
002300         88  WK-C-RECORD-NOT-FOUND          VALUE "23".
002400     05  WK-C-ABEND-FLAG             PIC X(01) VALUE "N".
002500         88  WK-C-ABEND-YES                VALUE "Y".
002600         88  WK-C-ABEND-NO                  VALUE "N".
002700     05  WK-N-REC-COUNT               PIC S9(07) COMP
002800                                      VALUE ZERO.
002900     05  FILLER                       PIC X(10).
