000100*-----------------------------------------------------------*      BIA0042
000200* BIAFUZL -  LINKAGE AREA FOR CALL "BIAXFUZ"                  *    BIA0042
000300*            OPTION-DRIVEN FUZZY ARITHMETIC UTILITY. SEE      *    BIA0042
000400*            BIAXFUZ PROGRAM DESCRIPTION FOR THE OPTION LIST  *    BIA0042
000500*-----------------------------------------------------------*      BIA0042
000600* HISTORY OF MODIFICATION:                                         BIA0042
000700*-------------------------------------------------------------     BIA0042
000800* 19 SEP 1992  R HALVERSEN   - INITIAL VERSION                     BIA0042
000900* 30 AUG 1997  D LIM         - BIA0042 - ADD WK-C-VFUZ-SCALAR      BIA0042
001000*                              FOR THE WEIGHTING OPTION            BIA0042
001100*-------------------------------------------------------------     BIA0042
001200 01  WK-C-VFUZ.
001300     05  WK-C-VFUZ-OPTION             PIC 9(01).
001400*       1 = FUZZY ADD         2 = FUZZY MULTIPLY BY SCALAR
001500*       3 = CENTROID DEFUZZIFY   4 = VERTEX DISTANCE
001600     05  WK-C-VFUZ-OPERAND-A.
001700         10  WK-N-VFUZ-A-LOWER        PIC S9(03)V9(04)
001800                                     SIGN IS TRAILING SEPARATE.
001900         10  WK-N-VFUZ-A-MIDDLE       PIC S9(03)V9(04)
002000                                     SIGN IS TRAILING SEPARATE.
002100         10  WK-N-VFUZ-A-UPPER        PIC S9(03)V9(04)
002200                                     SIGN IS TRAILING SEPARATE.
002300     05  WK-C-VFUZ-OPERAND-B.
002400         10  WK-N-VFUZ-B-LOWER        PIC S9(03)V9(04)
002500                                     SIGN IS TRAILING SEPARATE.
002600         10  WK-N-VFUZ-B-MIDDLE       PIC S9(03)V9(04)
002700                                     SIGN IS TRAILING SEPARATE.
002800         10  WK-N-VFUZ-B-UPPER        PIC S9(03)V9(04)
002900                                     SIGN IS TRAILING SEPARATE.
003000     05  WK-N-VFUZ-SCALAR             PIC S9(03)V9(04)
003100                                     SIGN IS TRAILING SEPARATE.
003200*       SCALAR MULTIPLIER USED ONLY BY OPTION 2
003300     05  WK-C-VFUZ-RESULT.
003400         10  WK-N-VFUZ-R-LOWER        PIC S9(05)V9(04)
003500                                     SIGN IS TRAILING SEPARATE.
003600         10  WK-N-VFUZ-R-MIDDLE       PIC S9(05)V9(04)
003700                                     SIGN IS TRAILING SEPARATE.
003800         10  WK-N-VFUZ-R-UPPER        PIC S9(05)V9(04)
003900                                     SIGN IS TRAILING SEPARATE.
004000     05  WK-N-VFUZ-CRISP              PIC S9(05)V9(04)
004100                                     SIGN IS TRAILING SEPARATE.
004200*       DEFUZZIFIED VALUE (OPTION 3) OR VERTEX DISTANCE
004300*       (OPTION 4)
004400     05  FILLER                        PIC X(04).
