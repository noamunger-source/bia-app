000100*-----------------------------------------------------------*     
000200* BIAPRC  -  PROCESS RECORD  (PROCFILE - BUSINESS PROCESS    *    
000300*            REGISTER, STORED ORDER PRESERVED)                *   
000400*-----------------------------------------------------------*     
000500* HISTORY OF MODIFICATION:                                        
000600*-------------------------------------------------------------     BIA0031
000700* 03 MAY 1991  R HALVERSEN   - INITIAL VERSION                     BIA0031
000800* 14 JUL 1996  D LIM         - BIA0031 - PRC-OWNER MAY BE LEFT     BIA0031
000900*                              BLANK, NO PROCEDURE CHANGE          BIA0031
001000*                              REQUIRED, NOTED HERE FOR THE        BIA0031
001100*                              RECORD                              BIA0031
001200     05  PROCFILE-RECORD             PIC X(110).
001300     05  PROCFILER  REDEFINES PROCFILE-RECORD.
001400         06  PRC-NAME                PIC X(30).
001500*                                      PROCESS NAME - UNIQUE KEY
001600*                                      WITHIN THE PROCESS REGISTER
001700         06  PRC-OWNER               PIC X(20).
001800*                                      PROCESS OWNER, MAY BE BLANK
001900         06  PRC-DESCRIPTION         PIC X(60).
002000*                                      FREE-TEXT DESCRIPTION
