000100*-----------------------------------------------------------*     
000200* BIAORG  -  ORGANIZATION RECORD  (ORGFILE - ONE PER PROJECT) *   
000300*-----------------------------------------------------------*     
000400* HISTORY OF MODIFICATION:                                        
000500*-------------------------------------------------------------     BIA0009
000600* 03 MAY 1991  R HALVERSEN   - INITIAL VERSION                     BIA0009
000700* 21 JUN 1994  P KHOO        - BIA0009 - WIDEN ORG-NAME FROM       BIA0009
000800*                              20 TO 30 TO MATCH LEGAL-ENTITY      BIA0009
000900*                              MASTER FIELD WIDTH                  BIA0009
001000     05  ORGFILE-RECORD              PIC X(110).
001100     05  ORGFILER  REDEFINES ORGFILE-RECORD.
001200         06  ORG-PROJECT-TITLE       PIC X(40).
001300*                                      PROJECT TITLE, DEFAULTS
001400*                                      TO "UNTITLED BIA PROJECT"
001500*                                      WHEN THE INPUT IS BLANK
001600         06  ORG-NAME                PIC X(30).
001700*                                      ORGANIZATION NAME
001800         06  ORG-INDUSTRY            PIC X(20).
001900*                                      INDUSTRY DESCRIPTION
002000         06  ORG-HEADQUARTERS        PIC X(20).
002100*                                      HEADQUARTERS LOCATION
