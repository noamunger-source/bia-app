000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:        BIAVMN                                      *
000400*  DESCRIPTION:    BUSINESS IMPACT ANALYSIS BATCH DRIVER.       *
000500*                  LOADS THE ORGANIZATION, PROCESS, DEPENDENCY  *
000600*                  AND IMPACT FILES AND SCORES EACH PROCESS'S   *
000700*                  IMPACT ASSESSMENT (R1/R2/R3); LOADS THE       *
000800*                  CRITERION, PRODUCT AND EVALUATION FILES AND  *
000900*                  RANKS THE PRODUCTS BY FUZZY TOPSIS (R4,      *
001000*                  R6-R11); WRITES PRIFILE, RANKFILE AND THE    *
001100*                  132-COLUMN SUMMARY REPORT.                   *
001200*                                                               *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.      BIAVMN.
001600 AUTHOR.          R HALVERSEN.
001700 INSTALLATION.    RISK MANAGEMENT SYSTEMS.
001800 DATE-WRITTEN.    03 MAY 1991.
001900 DATE-COMPILED.
002000 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
002100*-----------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*-------------------------------------------------------------
002400* 03 MAY 1991  R HALVERSEN   - INITIAL VERSION - LOADS
002500*                              ORGANIZATION, PROCESS,
002600*                              DEPENDENCY AND IMPACT FILES,
002700*                              SCORES EACH IMPACT (R1) AND
002800*                              WRITES PRIFILE AND THE SUMMARY
002900*                              REPORT
003000* 19 SEP 1992  R HALVERSEN   - BIA0011 - ADDED CRITERION,          BIA0011
003100*                              PRODUCT AND EVALUATION FILES AND    BIA0011
003200*                              THE FUZZY TOPSIS PRODUCT RANKING    BIA0011
003300*                              EXTENSION (R4, R6-R11).  CALLS      BIA0011
003400*                              NEW COMMON MODULES BIAVBWM AND      BIA0011
003500*                              BIAVTOP, WRITES RANKFILE AND THE    BIA0011
003600*                              RANKING SECTION OF THE REPORT       BIA0011
003700* 09 AUG 1993  P KHOO        - BIA0014 - CHECK WK-C-ABEND-FLAG     BIA0014
003800*                              AND THE FILE STATUS AFTER EVERY     BIA0014
003900*                              OPEN, GO TO Z000-END-PROGRAM ON     BIA0014
004000*                              FAILURE RATHER THAN ABENDING        BIA0014
004100* 21 JUN 1994  P KHOO        - BIA0009 - WIDENED THE ORG-NAME      BIA0009
004200*                              REPORT HEADER FIELD TO 30 TO        BIA0009
004300*                              MATCH THE RECORD LAYOUT CHANGE      BIA0009
004400* 02 FEB 1995  P KHOO        - BIA0019 - DEFAULT EACH IMPACT       BIA0019
004500*                              SCORE AND DEPENDENCY CRITICALITY    BIA0019
004600*                              ON LOAD (R12), DEFAULT              BIA0019
004700*                              DEP-CATEGORY TO INTERNAL WHEN       BIA0019
004800*                              BLANK (R13)                         BIA0019
004900* 13 MAR 1995  D LIM         - BIA0023 - ADDED THE DEPENDENCY      BIA0023
005000*                              SECTION OF THE REPORT, CONTROL      BIA0023
005100*                              BREAK ON PROCESS NAME               BIA0023
005200* 14 JUL 1996  D LIM         - BIA0031 - NO CHANGE FOR PRC-OWNER   BIA0031
005300*                              BLANK, NOTED HERE FOR THE RECORD    BIA0031
005400* 30 AUG 1997  D LIM         - BIA0042 - CRITERION/EVALUATION      BIA0042
005500*                              TFN FIELDS NOW CARRY SIGN           BIA0042
005600*                              SEPARATE, NO PROCEDURE CHANGE       BIA0042
005700*                              REQUIRED IN THIS PROGRAM            BIA0042
005800* 20 APR 1998  D LIM         - BIA0049 - SUPPRESS THE AVERAGE      BIA0049
005900*                              AND MAXIMUM SCORE TOTAL LINES ON    BIA0049
006000*                              THE REPORT WHEN THERE ARE NO        BIA0049
006100*                              IMPACT RECORDS                      BIA0049
006200* 11 MAR 1999  J ONG         - BIA0055 - Y2K REVIEW COMPLETED.     BIA0055
006300*                              NO DATE FIELDS PROCESSED BY THIS    BIA0055
006400*                              PROGRAM, NO CHANGE REQUIRED         BIA0055
006500* 09 AUG 2002  D LIM         - BIA0067 - SKIP THE CALL TO          BIA0067
006600*                              BIAVBWM AND BIAVTOP ENTIRELY WHEN   BIA0067
006700*                              THE CRITERION TABLE IS EMPTY,       BIA0067
006800*                              RANKING SECTION OF THE REPORT       BIA0067
006900*                              THEN CARRIES NO DETAIL LINES        BIA0067
007000* 21 NOV 2001  D LIM         - BIA0060 - NO CHANGE HERE, NOTED     BIA0060
007100*                              FOR THE RECORD - CLOSENESS          BIA0060
007200*                              ZERO-GUARD IS INTERNAL TO BIAVTOP   BIA0060
007300* 05 MAY 2004  D LIM         - BIA0078 - NO CHANGE HERE, NOTED     BIA0078
007400*                              FOR THE RECORD - STABLE RANKING     BIA0078
007500*                              IS INTERNAL TO BIAVTOP              BIA0078
007600* 02 OCT 2006  D LIM         - BIA0081 - USE WK-N-REC-COUNT AS A   BIA0081
007700*                              GENERAL INPUT RECORD COUNTER        BIA0081
007800*                              ACROSS ALL SEVEN INPUT FILES        BIA0081
007900*---------------------------------------------------------------*  BIA0081
008000 EJECT
008100**********************
008200 ENVIRONMENT DIVISION.
008300**********************
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER.  IBM-AS400.
008600 OBJECT-COMPUTER.  IBM-AS400.
008700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008800                   UPSI-0 IS UPSI-SWITCH-0
008900                     ON  STATUS IS U0-ON
009000                     OFF STATUS IS U0-OFF.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT ORGFILE  ASSIGN TO BIA-ORGFILE
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WK-C-FILE-STATUS.
009600
009700     SELECT PROCFILE ASSIGN TO BIA-PROCFILE
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WK-C-FILE-STATUS.
010000
010100     SELECT DEPFILE  ASSIGN TO BIA-DEPFILE
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS WK-C-FILE-STATUS.
010400
010500     SELECT IMPFILE  ASSIGN TO BIA-IMPFILE
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS WK-C-FILE-STATUS.
010800
010900     SELECT CRITFILE ASSIGN TO BIA-CRITFILE
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS WK-C-FILE-STATUS.
011200
011300     SELECT PRODFILE ASSIGN TO BIA-PRODFILE
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS WK-C-FILE-STATUS.
011600
011700     SELECT EVALFILE ASSIGN TO BIA-EVALFILE
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS WK-C-FILE-STATUS.
012000
012100     SELECT PRIFILE  ASSIGN TO BIA-PRIFILE
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         FILE STATUS IS WK-C-FILE-STATUS.
012400
012500     SELECT RANKFILE ASSIGN TO BIA-RANKFILE
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS WK-C-FILE-STATUS.
012800
012900     SELECT RPTFILE  ASSIGN TO BIA-RPTFILE
013000         ORGANIZATION IS LINE SEQUENTIAL
013100         FILE STATUS IS WK-C-FILE-STATUS.
013200
013300 DATA DIVISION.
013400 ***************
013500 FILE SECTION.
013600 *************
013700 FD  ORGFILE
013800     LABEL RECORDS ARE OMITTED
013900     DATA RECORD IS WK-C-ORGFILE-REC.
014000 01  WK-C-ORGFILE-REC.
014100     COPY BIAORG.
014200
014300 FD  PROCFILE
014400     LABEL RECORDS ARE OMITTED
014500     DATA RECORD IS WK-C-PROCFILE-REC.
014600 01  WK-C-PROCFILE-REC.
014700     COPY BIAPRC.
014800
014900 FD  DEPFILE
015000     LABEL RECORDS ARE OMITTED
015100     DATA RECORD IS WK-C-DEPFILE-REC.
015200 01  WK-C-DEPFILE-REC.
015300     COPY BIADEP.
015400
015500 FD  IMPFILE
015600     LABEL RECORDS ARE OMITTED
015700     DATA RECORD IS WK-C-IMPFILE-REC.
015800 01  WK-C-IMPFILE-REC.
015900     COPY BIAIMP.
016000
016100 FD  CRITFILE
016200     LABEL RECORDS ARE OMITTED
016300     DATA RECORD IS WK-C-CRITFILE-REC.
016400 01  WK-C-CRITFILE-REC.
016500     COPY BIACRI.
016600
016700 FD  PRODFILE
016800     LABEL RECORDS ARE OMITTED
016900     DATA RECORD IS WK-C-PRODFILE-REC.
017000 01  WK-C-PRODFILE-REC.
017100     COPY BIAPRD.
017200
017300 FD  EVALFILE
017400     LABEL RECORDS ARE OMITTED
017500     DATA RECORD IS WK-C-EVALFILE-REC.
017600 01  WK-C-EVALFILE-REC.
017700     COPY BIAEVL.
017800
017900 FD  PRIFILE
018000     LABEL RECORDS ARE OMITTED
018100     DATA RECORD IS WK-C-PRIFILE-REC.
018200 01  WK-C-PRIFILE-REC.
018300     COPY BIAPRI.
018400
018500 FD  RANKFILE
018600     LABEL RECORDS ARE OMITTED
018700     DATA RECORD IS WK-C-RANKFILE-REC.
018800 01  WK-C-RANKFILE-REC.
018900     COPY BIARNK.
019000
019100 FD  RPTFILE
019200     LABEL RECORDS ARE OMITTED
019300     DATA RECORD IS WK-C-RPTFILE-REC.
019400 01  WK-C-RPTFILE-REC               PIC X(132).
019500
019600 WORKING-STORAGE SECTION.
019700 *************************
019800 01  FILLER                      PIC X(24) VALUE
019900     "** PROGRAM BIAVMN **".
020000
020100     COPY BIAWRK.
020200
020300*---------------------------------------------------------------*
020400*  REPORT HEADER VALUES, CAPTURED FROM ORGFILE ON LOAD
020500*---------------------------------------------------------------*
020600 01  WK-C-HDR-GROUP.
020700     05  WK-C-HDR-PROJECT-TITLE      PIC X(40).
020800     05  WK-C-HDR-ORG-NAME           PIC X(30).
020900     05  WK-C-HDR-INDUSTRY           PIC X(20).
021000     05  WK-C-HDR-HEADQUARTERS       PIC X(20).
021100     05  FILLER                      PIC X(22).
021200
021300*---------------------------------------------------------------*
021400*  R1/R2/R3 - IMPACT TABLE, DEDUPLICATED BY PROCESS NAME,
021500*  LAST RECORD FOR A GIVEN PROCESS WINS ON LOAD
021600*---------------------------------------------------------------*
021700 01  WK-C-IMP-TABLE.
021800     05  WK-C-IMP-ENTRY OCCURS 200 TIMES
021900                                  INDEXED BY VMN-IIDX.
022000         10  WK-C-IMP-NAME            PIC X(30).
022100         10  WK-N-IMP-FIN             PIC 9(01).
022200         10  WK-N-IMP-OP              PIC 9(01).
022300         10  WK-N-IMP-REP             PIC 9(01).
022400         10  WK-N-IMP-PRIORITY        PIC S9(03)V9(04)
022500                                     SIGN IS TRAILING SEPARATE.
022600 01  WK-C-IMP-TABLE-ARR REDEFINES WK-C-IMP-TABLE.
022700     05  WK-X-IMP-TABLE-BYTE OCCURS 8200 TIMES PIC X(01).
022800 01  WK-N-IMP-COUNT                  PIC S9(05) COMP VALUE ZERO.
022900 01  WK-C-IMP-FOUND-SW                PIC X(01) VALUE "N".
023000     88  WK-C-IMP-FOUND                    VALUE "Y".
023100     88  WK-C-IMP-NOT-FOUND                 VALUE "N".
023200 01  WK-N-VMN-IMP-SLOT                PIC S9(05) COMP VALUE ZERO.
023300 01  WK-N-VMN-IMP-TARGET              PIC S9(05) COMP VALUE ZERO.
023400 01  WK-N-VMN-IMP-SUM                 PIC S9(07)V9(04)
023500                                     SIGN IS TRAILING SEPARATE
023600                                     VALUE ZERO.
023700 01  WK-N-VMN-IMP-MAX                 PIC S9(03)V9(04)
023800                                     SIGN IS TRAILING SEPARATE
023900                                     VALUE ZERO.
024000 01  WK-N-VMN-AVG-SCORE               PIC S9(03)V9(04)
024100                                     SIGN IS TRAILING SEPARATE
024200                                     VALUE ZERO.
024300 01  WK-N-VMN-PROC-COUNT              PIC S9(05) COMP VALUE ZERO.
024400
024500*---------------------------------------------------------------*
024600*  R13/REPORT - DEPENDENCY TABLE, LOAD ORDER PRESERVED FOR THE
024700*  CONTROL-BREAK SECTION OF THE REPORT
024800*---------------------------------------------------------------*
024900 01  WK-C-DEP-TABLE.
025000     05  WK-C-DEP-ENTRY OCCURS 300 TIMES
025100                                  INDEXED BY VMN-DIDX.
025200         10  WK-C-DEP-PROCESS-NAME    PIC X(30).
025300         10  WK-C-DEP-NAME            PIC X(30).
025400         10  WK-C-DEP-CATEGORY        PIC X(10).
025500         10  WK-N-DEP-CRITICALITY     PIC 9(01).
025600 01  WK-N-DEP-COUNT                  PIC S9(05) COMP VALUE ZERO.
025700 01  WK-C-VMN-LAST-DEP-PROCESS        PIC X(30) VALUE SPACES.
025800
025900*---------------------------------------------------------------*
026000*  R4/R6/R13 - CRITERION MASTER TABLE.  SIZED TO 20 TO MATCH
026100*  THE BINDING TOPSIS DECISION-MATRIX COLUMN LIMIT (BIATOPL).
026200*---------------------------------------------------------------*
026300 01  WK-C-CRI-TABLE.
026400     05  WK-C-CRI-ENTRY OCCURS 20 TIMES
026500                                  INDEXED BY VMN-CIDX.
026600         10  WK-C-CRI-NAME            PIC X(30).
026700         10  WK-C-CRI-TYPE            PIC X(07).
026800         10  WK-N-CRI-BTO-LOWER       PIC S9(03)V9(04)
026900                                     SIGN IS TRAILING SEPARATE.
027000         10  WK-N-CRI-BTO-MIDDLE      PIC S9(03)V9(04)
027100                                     SIGN IS TRAILING SEPARATE.
027200         10  WK-N-CRI-BTO-UPPER       PIC S9(03)V9(04)
027300                                     SIGN IS TRAILING SEPARATE.
027400         10  WK-N-CRI-WEIGHT          PIC S9(01)V9(04)
027500                                     SIGN IS TRAILING SEPARATE.
027600 01  WK-C-CRI-TABLE-ARR REDEFINES WK-C-CRI-TABLE.
027700     05  WK-X-CRI-TABLE-BYTE OCCURS 1340 TIMES PIC X(01).
027800 01  WK-N-CRI-COUNT                  PIC S9(03) COMP VALUE ZERO.
027900
028000*---------------------------------------------------------------*
028100*  R7-R11 - PRODUCT MASTER TABLE AND DECISION MATRIX.  CELLS ARE
028200*  PLACED BY NAME MATCH AGAINST THE PRODUCT/CRITERION TABLES AS
028300*  EVALFILE IS READ.
028400*---------------------------------------------------------------*
028500 01  WK-C-PRD-TABLE.
028600     05  WK-C-PRD-ENTRY OCCURS 50 TIMES
028700                                  INDEXED BY VMN-PIDX.
028800         10  WK-C-PRD-NAME            PIC X(30).
028900 01  WK-N-PRD-COUNT                  PIC S9(03) COMP VALUE ZERO.
029000 01  WK-N-VMN-PRD-ROW                 PIC S9(03) COMP VALUE ZERO.
029100 01  WK-N-VMN-CRI-COL                 PIC S9(03) COMP VALUE ZERO.
029200
029300 01  WK-C-CELL-TABLE.
029400     05  WK-C-CELL-ROW OCCURS 50 TIMES
029500                                  INDEXED BY VMN-RIDX.
029600         10  WK-C-CELL-COL OCCURS 20 TIMES
029700                                  INDEXED BY VMN-CLIDX.
029800             15  WK-N-CELL-LOWER       PIC S9(03)V9(04)
029900                                     SIGN IS TRAILING SEPARATE.
030000             15  WK-N-CELL-MIDDLE      PIC S9(03)V9(04)
030100                                     SIGN IS TRAILING SEPARATE.
030200             15  WK-N-CELL-UPPER       PIC S9(03)V9(04)
030300                                     SIGN IS TRAILING SEPARATE.
030400 01  WK-C-CELL-TABLE-ARR REDEFINES WK-C-CELL-TABLE.
030500     05  WK-X-CELL-TABLE-BYTE OCCURS 24000 TIMES PIC X(01).
030600
030700*---------------------------------------------------------------*
030800*  REPORT PRINT LINES - ONE 01-LEVEL GROUP PER LINE LAYOUT
030900*---------------------------------------------------------------*
031000 01  WK-C-RPT-HDR1-LINE.
031100     05  FILLER                      PIC X(05) VALUE SPACES.
031200     05  RPT-H1-LABEL                 PIC X(16) VALUE
031300         "PROJECT TITLE - ".
031400     05  RPT-H1-VALUE                 PIC X(40).
031500     05  FILLER                      PIC X(71) VALUE SPACES.
031600
031700 01  WK-C-RPT-HDR2-LINE.
031800     05  FILLER                      PIC X(05) VALUE SPACES.
031900     05  RPT-H2-LABEL                 PIC X(16) VALUE
032000         "ORGANIZATION  - ".
032100     05  RPT-H2-VALUE                 PIC X(30).
032200     05  FILLER                      PIC X(81) VALUE SPACES.
032300
032400 01  WK-C-RPT-HDR3-LINE.
032500     05  FILLER                      PIC X(05) VALUE SPACES.
032600     05  RPT-H3-LABEL                 PIC X(16) VALUE
032700         "INDUSTRY      - ".
032800     05  RPT-H3-VALUE                 PIC X(20).
032900     05  FILLER                      PIC X(91) VALUE SPACES.
033000
033100 01  WK-C-RPT-HDR4-LINE.
033200     05  FILLER                      PIC X(05) VALUE SPACES.
033300     05  RPT-H4-LABEL                 PIC X(16) VALUE
033400         "HEADQUARTERS  - ".
033500     05  RPT-H4-VALUE                 PIC X(20).
033600     05  FILLER                      PIC X(91) VALUE SPACES.
033700
033800 01  WK-C-RPT-SEC-LINE.
033900     05  FILLER                      PIC X(05) VALUE SPACES.
034000     05  RPT-SEC-TITLE                PIC X(50).
034100     05  FILLER                      PIC X(77) VALUE SPACES.
034200
034300 01  WK-C-RPT-DTL-LINE.
034400     05  FILLER                      PIC X(05) VALUE SPACES.
034500     05  RPT-D-PROCESS                PIC X(30).
034600     05  FILLER                      PIC X(02) VALUE SPACES.
034700     05  RPT-D-FIN                    PIC 9(01).
034800     05  FILLER                      PIC X(02) VALUE SPACES.
034900     05  RPT-D-OP                     PIC 9(01).
035000     05  FILLER                      PIC X(02) VALUE SPACES.
035100     05  RPT-D-REP                    PIC 9(01).
035200     05  FILLER                      PIC X(02) VALUE SPACES.
035300     05  RPT-D-PRIORITY               PIC ZZ9.9999.
035400     05  FILLER                      PIC X(79) VALUE SPACES.
035500
035600 01  WK-C-RPT-TOT1-LINE.
035700     05  FILLER                      PIC X(05) VALUE SPACES.
035800     05  FILLER                      PIC X(11) VALUE
035900         "PROCESSES: ".
036000     05  RPT-T1-VALUE                 PIC ZZZ9.
036100     05  FILLER                      PIC X(112) VALUE SPACES.
036200
036300 01  WK-C-RPT-TOT2-LINE.
036400     05  FILLER                      PIC X(05) VALUE SPACES.
036500     05  FILLER                      PIC X(09) VALUE
036600         "IMPACTS: ".
036700     05  RPT-T2-VALUE                 PIC ZZZ9.
036800     05  FILLER                      PIC X(114) VALUE SPACES.
036900
037000 01  WK-C-RPT-TOT3-LINE.
037100     05  FILLER                      PIC X(05) VALUE SPACES.
037200     05  FILLER                      PIC X(15) VALUE
037300         "AVERAGE SCORE: ".
037400     05  RPT-T3-VALUE                 PIC ZZ9.99.
037500     05  FILLER                      PIC X(106) VALUE SPACES.
037600
037700 01  WK-C-RPT-TOT4-LINE.
037800     05  FILLER                      PIC X(05) VALUE SPACES.
037900     05  FILLER                      PIC X(11) VALUE
038000         "MAX SCORE: ".
038100     05  RPT-T4-VALUE                 PIC ZZ9.9999.
038200     05  FILLER                      PIC X(109) VALUE SPACES.
038300
038400 01  WK-C-RPT-DEPHDR-LINE.
038500     05  FILLER                      PIC X(05) VALUE SPACES.
038600     05  FILLER                      PIC X(20) VALUE
038700         "DEPENDENCIES FOR -- ".
038800     05  RPT-DH-PROCESS               PIC X(30).
038900     05  FILLER                      PIC X(77) VALUE SPACES.
039000
039100 01  WK-C-RPT-DEPDTL-LINE.
039200     05  FILLER                      PIC X(09) VALUE SPACES.
039300     05  RPT-DD-NAME                  PIC X(30).
039400     05  FILLER                      PIC X(02) VALUE SPACES.
039500     05  RPT-DD-CATEGORY              PIC X(10).
039600     05  FILLER                      PIC X(02) VALUE SPACES.
039700     05  RPT-DD-CRITICALITY           PIC 9(01).
039800     05  FILLER                      PIC X(78) VALUE SPACES.
039900
040000 01  WK-C-RPT-RNKDTL-LINE.
040100     05  FILLER                      PIC X(05) VALUE SPACES.
040200     05  RPT-RK-RANK                  PIC ZZ9.
040300     05  FILLER                      PIC X(02) VALUE SPACES.
040400     05  RPT-RK-PRODUCT               PIC X(30).
040500     05  FILLER                      PIC X(02) VALUE SPACES.
040600     05  RPT-RK-CLOSENESS             PIC 9.9999.
040700     05  FILLER                      PIC X(84) VALUE SPACES.
040800
040900 01  WK-C-RPT-WGTDTL-LINE.
041000     05  FILLER                      PIC X(05) VALUE SPACES.
041100     05  RPT-WG-CRITERION             PIC X(30).
041200     05  FILLER                      PIC X(02) VALUE SPACES.
041300     05  RPT-WG-WEIGHT                PIC 9.9999.
041400     05  FILLER                      PIC X(89) VALUE SPACES.
041500
041600*---------------------------------------------------------------*
041700*  CALL LINKAGE AREAS - PASSED BY VALUE OF THE GROUP TO THE
041800*  THREE COMMON SCORING/RANKING MODULES
041900*---------------------------------------------------------------*
042000     COPY BIAIMPL.
042100     COPY BIABWML.
042200     COPY BIATOPL.
042300
042400 EJECT
042500********************************************
042600 PROCEDURE DIVISION.
042700********************************************
042800 MAIN-MODULE.
042900     PERFORM A100-OPEN-ALL-FILES THRU A199-OPEN-ALL-FILES-EX.
043000     PERFORM B100-LOAD-TABLES THRU B199-LOAD-TABLES-EX.
043100     PERFORM C100-SCORE-IMPACTS THRU C199-SCORE-IMPACTS-EX.
043200     PERFORM C200-DERIVE-WEIGHTS THRU C299-DERIVE-WEIGHTS-EX.
043300     PERFORM C300-RANK-PRODUCTS THRU C399-RANK-PRODUCTS-EX.
043400     PERFORM D100-WRITE-REPORT THRU D199-WRITE-REPORT-EX.
043500     GO TO Z000-END-PROGRAM.
043600
043700*---------------------------------------------------------------*  BIA0014
043800*  OPEN EVERY FILE, BAIL OUT ON THE FIRST FAILURE (BIA0014)        BIA0014
043900*---------------------------------------------------------------*  BIA0014
044000 A100-OPEN-ALL-FILES.
044100     OPEN INPUT ORGFILE.
044200     IF NOT WK-C-SUCCESSFUL
044300         DISPLAY "BIAVMN - OPEN FILE ERROR - ORGFILE"
044400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044500         GO TO Z000-END-PROGRAM
044600     END-IF.
044700     OPEN INPUT PROCFILE.
044800     IF NOT WK-C-SUCCESSFUL
044900         DISPLAY "BIAVMN - OPEN FILE ERROR - PROCFILE"
045000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045100         GO TO Z000-END-PROGRAM
045200     END-IF.
045300     OPEN INPUT DEPFILE.
045400     IF NOT WK-C-SUCCESSFUL
045500         DISPLAY "BIAVMN - OPEN FILE ERROR - DEPFILE"
045600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045700         GO TO Z000-END-PROGRAM
045800     END-IF.
045900     OPEN INPUT IMPFILE.
046000     IF NOT WK-C-SUCCESSFUL
046100         DISPLAY "BIAVMN - OPEN FILE ERROR - IMPFILE"
046200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046300         GO TO Z000-END-PROGRAM
046400     END-IF.
046500     OPEN INPUT CRITFILE.
046600     IF NOT WK-C-SUCCESSFUL
046700         DISPLAY "BIAVMN - OPEN FILE ERROR - CRITFILE"
046800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046900         GO TO Z000-END-PROGRAM
047000     END-IF.
047100     OPEN INPUT PRODFILE.
047200     IF NOT WK-C-SUCCESSFUL
047300         DISPLAY "BIAVMN - OPEN FILE ERROR - PRODFILE"
047400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047500         GO TO Z000-END-PROGRAM
047600     END-IF.
047700     OPEN INPUT EVALFILE.
047800     IF NOT WK-C-SUCCESSFUL
047900         DISPLAY "BIAVMN - OPEN FILE ERROR - EVALFILE"
048000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048100         GO TO Z000-END-PROGRAM
048200     END-IF.
048300     OPEN OUTPUT PRIFILE.
048400     IF NOT WK-C-SUCCESSFUL
048500         DISPLAY "BIAVMN - OPEN FILE ERROR - PRIFILE"
048600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048700         GO TO Z000-END-PROGRAM
048800     END-IF.
048900     OPEN OUTPUT RANKFILE.
049000     IF NOT WK-C-SUCCESSFUL
049100         DISPLAY "BIAVMN - OPEN FILE ERROR - RANKFILE"
049200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049300         GO TO Z000-END-PROGRAM
049400     END-IF.
049500     OPEN OUTPUT RPTFILE.
049600     IF NOT WK-C-SUCCESSFUL
049700         DISPLAY "BIAVMN - OPEN FILE ERROR - RPTFILE"
049800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049900         GO TO Z000-END-PROGRAM
050000     END-IF.
050100 A199-OPEN-ALL-FILES-EX.
050200     EXIT.
050300
050400*---------------------------------------------------------------*
050500*  LOAD EVERY INPUT FILE INTO ITS WORKING-STORAGE TABLE
050600*---------------------------------------------------------------*
050700 B100-LOAD-TABLES.
050800     PERFORM B110-LOAD-ORGANIZATION THRU
050900         B119-LOAD-ORGANIZATION-EX.
051000     PERFORM B120-LOAD-PROCESS THRU B129-LOAD-PROCESS-EX.
051100     PERFORM B130-LOAD-DEPENDENCY THRU B139-LOAD-DEPENDENCY-EX.
051200     PERFORM B140-LOAD-IMPACT THRU B149-LOAD-IMPACT-EX.
051300     PERFORM B150-LOAD-CRITERION THRU B159-LOAD-CRITERION-EX.
051400     PERFORM B160-LOAD-PRODUCT THRU B169-LOAD-PRODUCT-EX.
051500     PERFORM B170-LOAD-EVALUATION THRU B179-LOAD-EVALUATION-EX.
051600 B199-LOAD-TABLES-EX.
051700     EXIT.
051800
051900*-----------------------------------------------------------*
052000*  ORGFILE IS A SINGLE RECORD PER PROJECT.  BLANK PROJECT
052100*  TITLE OR A MISSING RECORD DEFAULTS THE TITLE.
052200*-----------------------------------------------------------*
052300 B110-LOAD-ORGANIZATION.
052400     MOVE "UNTITLED BIA PROJECT" TO WK-C-HDR-PROJECT-TITLE.
052500     MOVE SPACES TO WK-C-HDR-ORG-NAME
052600                     WK-C-HDR-INDUSTRY
052700                     WK-C-HDR-HEADQUARTERS.
052800     READ ORGFILE
052900         AT END
053000             SET WK-C-END-OF-FILE TO TRUE
053100     END-READ.
053200     IF WK-C-SUCCESSFUL
053300         ADD 1 TO WK-N-REC-COUNT
053400         IF ORG-PROJECT-TITLE NOT = SPACES
053500             MOVE ORG-PROJECT-TITLE TO WK-C-HDR-PROJECT-TITLE
053600         END-IF
053700         MOVE ORG-NAME         TO WK-C-HDR-ORG-NAME
053800         MOVE ORG-INDUSTRY     TO WK-C-HDR-INDUSTRY
053900         MOVE ORG-HEADQUARTERS TO WK-C-HDR-HEADQUARTERS
054000     END-IF.
054100 B119-LOAD-ORGANIZATION-EX.
054200     EXIT.
054300
054400*-----------------------------------------------------------*
054500*  R2 - PROCESS-COUNT NEEDS ONLY THE NUMBER OF RECORDS, THE
054600*  REGISTER ITSELF IS NOT JOINED AGAINST ANYTHING DOWNSTREAM
054700*-----------------------------------------------------------*
054800 B120-LOAD-PROCESS.
054900     MOVE ZERO TO WK-N-VMN-PROC-COUNT.
055000     READ PROCFILE
055100         AT END
055200             SET WK-C-END-OF-FILE TO TRUE
055300     END-READ.
055400     PERFORM B121-COUNT-ONE-PROCESS THRU B121-COUNT-ONE-PROCESS-EX
055500         UNTIL WK-C-END-OF-FILE.
055600 B129-LOAD-PROCESS-EX.
055700     EXIT.
055800
055900 B121-COUNT-ONE-PROCESS.
056000     ADD 1 TO WK-N-VMN-PROC-COUNT.
056100     ADD 1 TO WK-N-REC-COUNT.
056200     READ PROCFILE
056300         AT END
056400             SET WK-C-END-OF-FILE TO TRUE
056500     END-READ.
056600 B121-COUNT-ONE-PROCESS-EX.
056700     EXIT.
056800
056900*-----------------------------------------------------------*      BIA0023
057000*  R12/R13 - DEFAULT CATEGORY AND CRITICALITY ON LOAD.  LOAD       BIA0023
057100*  ORDER IS KEPT FOR THE REPORT'S CONTROL BREAK (BIA0023)          BIA0023
057200*-----------------------------------------------------------*      BIA0023
057300 B130-LOAD-DEPENDENCY.
057400     MOVE ZERO TO WK-N-DEP-COUNT.
057500     READ DEPFILE
057600         AT END
057700             SET WK-C-END-OF-FILE TO TRUE
057800     END-READ.
057900     PERFORM B131-LOAD-ONE-DEPENDENCY
058000         THRU B131-LOAD-ONE-DEPENDENCY-EX
058100         UNTIL WK-C-END-OF-FILE.
058200 B139-LOAD-DEPENDENCY-EX.
058300     EXIT.
058400
058500 B131-LOAD-ONE-DEPENDENCY.
058600     IF DEP-CATEGORY = SPACES
058700         MOVE "INTERNAL" TO DEP-CATEGORY
058800     END-IF.
058900     IF DEP-CRITICALITY < 1 OR DEP-CRITICALITY > 5
059000         MOVE 3 TO DEP-CRITICALITY
059100     END-IF.
059200     ADD 1 TO WK-N-DEP-COUNT.
059300     MOVE DEP-PROCESS-NAME
059400         TO WK-C-DEP-PROCESS-NAME (WK-N-DEP-COUNT).
059500     MOVE DEP-NAME
059600         TO WK-C-DEP-NAME (WK-N-DEP-COUNT).
059700     MOVE DEP-CATEGORY
059800         TO WK-C-DEP-CATEGORY (WK-N-DEP-COUNT).
059900     MOVE DEP-CRITICALITY
060000         TO WK-N-DEP-CRITICALITY (WK-N-DEP-COUNT).
060100     ADD 1 TO WK-N-REC-COUNT.
060200     READ DEPFILE
060300         AT END
060400             SET WK-C-END-OF-FILE TO TRUE
060500     END-READ.
060600 B131-LOAD-ONE-DEPENDENCY-EX.
060700     EXIT.
060800
060900*-----------------------------------------------------------*
061000*  R3 - LAST-WRITE-WINS.  SEARCH THE TABLE FOR THE PROCESS
061100*  NAME; REPLACE THE MATCHING ENTRY OR APPEND A NEW ONE.
061200*  R12 - DEFAULT EACH IMPACT SCORE WHEN ZERO OR OUT OF RANGE.
061300*-----------------------------------------------------------*
061400 B140-LOAD-IMPACT.
061500     MOVE ZERO TO WK-N-IMP-COUNT.
061600     READ IMPFILE
061700         AT END
061800             SET WK-C-END-OF-FILE TO TRUE
061900     END-READ.
062000     PERFORM B141-LOAD-ONE-IMPACT THRU B141-LOAD-ONE-IMPACT-EX
062100         UNTIL WK-C-END-OF-FILE.
062200 B149-LOAD-IMPACT-EX.
062300     EXIT.
062400
062500 B141-LOAD-ONE-IMPACT.
062600     IF IMP-FINANCIAL-SCORE < 1 OR IMP-FINANCIAL-SCORE > 5
062700         MOVE 1 TO IMP-FINANCIAL-SCORE
062800     END-IF.
062900     IF IMP-OPERATIONAL-SCORE < 1 OR IMP-OPERATIONAL-SCORE > 5
063000         MOVE 1 TO IMP-OPERATIONAL-SCORE
063100     END-IF.
063200     IF IMP-REPUTATIONAL-SCORE < 1 OR IMP-REPUTATIONAL-SCORE > 5
063300         MOVE 1 TO IMP-REPUTATIONAL-SCORE
063400     END-IF.
063500     PERFORM B142-FIND-OR-ADD-IMPACT THRU
063600         B142-FIND-OR-ADD-IMPACT-EX.
063700     ADD 1 TO WK-N-REC-COUNT.
063800     READ IMPFILE
063900         AT END
064000             SET WK-C-END-OF-FILE TO TRUE
064100     END-READ.
064200 B141-LOAD-ONE-IMPACT-EX.
064300     EXIT.
064400
064500 B142-FIND-OR-ADD-IMPACT.
064600     SET WK-C-IMP-NOT-FOUND TO TRUE.
064700     MOVE ZERO TO WK-N-VMN-IMP-SLOT.
064800     PERFORM B143-SEARCH-ONE-IMPACT-SLOT
064900         THRU B143-SEARCH-ONE-IMPACT-SLOT-EX
065000         VARYING VMN-IIDX FROM 1 BY 1
065100         UNTIL VMN-IIDX > WK-N-IMP-COUNT.
065200     IF WK-C-IMP-FOUND
065300         MOVE WK-N-VMN-IMP-SLOT TO WK-N-VMN-IMP-TARGET
065400     ELSE
065500         ADD 1 TO WK-N-IMP-COUNT
065600         MOVE WK-N-IMP-COUNT TO WK-N-VMN-IMP-TARGET
065700     END-IF.
065800     MOVE IMP-PROCESS-NAME
065900         TO WK-C-IMP-NAME (WK-N-VMN-IMP-TARGET).
066000     MOVE IMP-FINANCIAL-SCORE
066100         TO WK-N-IMP-FIN (WK-N-VMN-IMP-TARGET).
066200     MOVE IMP-OPERATIONAL-SCORE
066300         TO WK-N-IMP-OP (WK-N-VMN-IMP-TARGET).
066400     MOVE IMP-REPUTATIONAL-SCORE
066500         TO WK-N-IMP-REP (WK-N-VMN-IMP-TARGET).
066600 B142-FIND-OR-ADD-IMPACT-EX.
066700     EXIT.
066800
066900 B143-SEARCH-ONE-IMPACT-SLOT.
067000     IF WK-C-IMP-NOT-FOUND
067100         IF WK-C-IMP-NAME (VMN-IIDX) = IMP-PROCESS-NAME
067200             SET WK-C-IMP-FOUND TO TRUE
067300             MOVE VMN-IIDX TO WK-N-VMN-IMP-SLOT
067400         END-IF
067500     END-IF.
067600 B143-SEARCH-ONE-IMPACT-SLOT-EX.
067700     EXIT.
067800
067900*-----------------------------------------------------------*
068000*  R13 - DEFAULT CRI-TYPE TO BENEFIT WHEN BLANK OR UNKNOWN
068100*-----------------------------------------------------------*
068200 B150-LOAD-CRITERION.
068300     MOVE ZERO TO WK-N-CRI-COUNT.
068400     READ CRITFILE
068500         AT END
068600             SET WK-C-END-OF-FILE TO TRUE
068700     END-READ.
068800     PERFORM B151-LOAD-ONE-CRITERION THRU
068900         B151-LOAD-ONE-CRITERION-EX
069000         UNTIL WK-C-END-OF-FILE.
069100 B159-LOAD-CRITERION-EX.
069200     EXIT.
069300
069400 B151-LOAD-ONE-CRITERION.
069500     IF CRI-TYPE NOT = "BENEFIT" AND CRI-TYPE NOT = "COST"
069600         MOVE "BENEFIT" TO CRI-TYPE
069700     END-IF.
069800     IF WK-N-CRI-COUNT < 20
069900         ADD 1 TO WK-N-CRI-COUNT
070000         MOVE CRI-NAME
070100             TO WK-C-CRI-NAME (WK-N-CRI-COUNT)
070200         MOVE CRI-TYPE
070300             TO WK-C-CRI-TYPE (WK-N-CRI-COUNT)
070400         MOVE CRI-BTO-LOWER
070500             TO WK-N-CRI-BTO-LOWER (WK-N-CRI-COUNT)
070600         MOVE CRI-BTO-MIDDLE
070700             TO WK-N-CRI-BTO-MIDDLE (WK-N-CRI-COUNT)
070800         MOVE CRI-BTO-UPPER
070900             TO WK-N-CRI-BTO-UPPER (WK-N-CRI-COUNT)
071000     END-IF.
071100     ADD 1 TO WK-N-REC-COUNT.
071200     READ CRITFILE
071300         AT END
071400             SET WK-C-END-OF-FILE TO TRUE
071500     END-READ.
071600 B151-LOAD-ONE-CRITERION-EX.
071700     EXIT.
071800
071900 B160-LOAD-PRODUCT.
072000     MOVE ZERO TO WK-N-PRD-COUNT.
072100     READ PRODFILE
072200         AT END
072300             SET WK-C-END-OF-FILE TO TRUE
072400     END-READ.
072500     PERFORM B161-LOAD-ONE-PRODUCT THRU B161-LOAD-ONE-PRODUCT-EX
072600         UNTIL WK-C-END-OF-FILE.
072700 B169-LOAD-PRODUCT-EX.
072800     EXIT.
072900
073000 B161-LOAD-ONE-PRODUCT.
073100     IF WK-N-PRD-COUNT < 50
073200         ADD 1 TO WK-N-PRD-COUNT
073300         MOVE PRD-NAME TO WK-C-PRD-NAME (WK-N-PRD-COUNT)
073400     END-IF.
073500     ADD 1 TO WK-N-REC-COUNT.
073600     READ PRODFILE
073700         AT END
073800             SET WK-C-END-OF-FILE TO TRUE
073900     END-READ.
074000 B161-LOAD-ONE-PRODUCT-EX.
074100     EXIT.
074200
074300*-----------------------------------------------------------*
074400*  PLACE EACH EVALUATION CELL BY NAME MATCH AGAINST THE
074500*  PRODUCT AND CRITERION TABLES ALREADY LOADED
074600*-----------------------------------------------------------*
074700 B170-LOAD-EVALUATION.
074800     READ EVALFILE
074900         AT END
075000             SET WK-C-END-OF-FILE TO TRUE
075100     END-READ.
075200     PERFORM B171-LOAD-ONE-EVALUATION THRU
075300         B171-LOAD-ONE-EVALUATION-EX
075400         UNTIL WK-C-END-OF-FILE.
075500 B179-LOAD-EVALUATION-EX.
075600     EXIT.
075700
075800 B171-LOAD-ONE-EVALUATION.
075900     MOVE ZERO TO WK-N-VMN-PRD-ROW.
076000     PERFORM B172-TEST-ONE-PRODUCT THRU B172-TEST-ONE-PRODUCT-EX
076100         VARYING VMN-PIDX FROM 1 BY 1
076200         UNTIL VMN-PIDX > WK-N-PRD-COUNT.
076300     MOVE ZERO TO WK-N-VMN-CRI-COL.
076400     PERFORM B173-TEST-ONE-CRITERION THRU
076500         B173-TEST-ONE-CRITERION-EX
076600         VARYING VMN-CIDX FROM 1 BY 1
076700         UNTIL VMN-CIDX > WK-N-CRI-COUNT.
076800     IF WK-N-VMN-PRD-ROW > ZERO AND WK-N-VMN-CRI-COL > ZERO
076900         MOVE EVL-TFN-LOWER
077000             TO WK-N-CELL-LOWER (WK-N-VMN-PRD-ROW,
077100                 WK-N-VMN-CRI-COL)
077200         MOVE EVL-TFN-MIDDLE
077300             TO WK-N-CELL-MIDDLE (WK-N-VMN-PRD-ROW,
077400                 WK-N-VMN-CRI-COL)
077500         MOVE EVL-TFN-UPPER
077600             TO WK-N-CELL-UPPER (WK-N-VMN-PRD-ROW,
077700                 WK-N-VMN-CRI-COL)
077800     END-IF.
077900     ADD 1 TO WK-N-REC-COUNT.
078000     READ EVALFILE
078100         AT END
078200             SET WK-C-END-OF-FILE TO TRUE
078300     END-READ.
078400 B171-LOAD-ONE-EVALUATION-EX.
078500     EXIT.
078600
078700 B172-TEST-ONE-PRODUCT.
078800     IF WK-N-VMN-PRD-ROW = ZERO
078900         IF WK-C-PRD-NAME (VMN-PIDX) = EVL-PRODUCT-NAME
079000             MOVE VMN-PIDX TO WK-N-VMN-PRD-ROW
079100         END-IF
079200     END-IF.
079300 B172-TEST-ONE-PRODUCT-EX.
079400     EXIT.
079500
079600 B173-TEST-ONE-CRITERION.
079700     IF WK-N-VMN-CRI-COL = ZERO
079800         IF WK-C-CRI-NAME (VMN-CIDX) = EVL-CRITERION-NAME
079900             MOVE VMN-CIDX TO WK-N-VMN-CRI-COL
080000         END-IF
080100     END-IF.
080200 B173-TEST-ONE-CRITERION-EX.
080300     EXIT.
080400
080500*---------------------------------------------------------------*
080600*  R1/R2 - SCORE EACH DEDUPLICATED IMPACT, ACCUMULATE AGGREGATES
080700*---------------------------------------------------------------*
080800 C100-SCORE-IMPACTS.
080900     MOVE ZERO TO WK-N-VMN-IMP-SUM WK-N-VMN-IMP-MAX
081000                  WK-N-VMN-AVG-SCORE.
081100     IF WK-N-IMP-COUNT > ZERO
081200         PERFORM C110-SCORE-ONE-IMPACT THRU
081300             C119-SCORE-ONE-IMPACT-EX
081400             VARYING VMN-IIDX FROM 1 BY 1
081500             UNTIL VMN-IIDX > WK-N-IMP-COUNT
081600         COMPUTE WK-N-VMN-AVG-SCORE ROUNDED =
081700             WK-N-VMN-IMP-SUM / WK-N-IMP-COUNT
081800     END-IF.
081900 C199-SCORE-IMPACTS-EX.
082000     EXIT.
082100
082200 C110-SCORE-ONE-IMPACT.
082300     MOVE WK-C-IMP-NAME (VMN-IIDX) TO WK-C-VIMP-PROCESS-NAME.
082400     MOVE WK-N-IMP-FIN  (VMN-IIDX) TO WK-N-VIMP-FINSCORE.
082500     MOVE WK-N-IMP-OP   (VMN-IIDX) TO WK-N-VIMP-OPSCORE.
082600     MOVE WK-N-IMP-REP  (VMN-IIDX) TO WK-N-VIMP-REPSCORE.
082700     CALL "BIAVIMP" USING WK-C-VIMP.
082800     MOVE WK-N-VIMP-PRIORITY TO WK-N-IMP-PRIORITY (VMN-IIDX).
082900     ADD WK-N-VIMP-PRIORITY  TO WK-N-VMN-IMP-SUM.
083000     IF WK-N-VIMP-PRIORITY > WK-N-VMN-IMP-MAX
083100         MOVE WK-N-VIMP-PRIORITY TO WK-N-VMN-IMP-MAX
083200     END-IF.
083300     MOVE WK-C-IMP-NAME (VMN-IIDX) TO PRI-PROCESS-NAME.
083400     MOVE WK-N-VIMP-PRIORITY       TO PRI-SCORE.
083500     WRITE WK-C-PRIFILE-REC.
083600 C119-SCORE-ONE-IMPACT-EX.
083700     EXIT.
083800
083900*---------------------------------------------------------------*  BIA0067
084000*  R4/R6 - DERIVE A CRISP WEIGHT FOR EACH CRITERION VIA BIAVBWM.   BIA0067
084100*  BIA0067 - EMPTY CRITERION TABLE SKIPS THE CALL ENTIRELY.        BIA0067
084200*---------------------------------------------------------------*  BIA0067
084300 C200-DERIVE-WEIGHTS.
084400     MOVE WK-N-CRI-COUNT TO WK-N-VBWM-CRIT-COUNT.
084500     IF WK-N-CRI-COUNT > ZERO
084600         PERFORM C210-LOAD-ONE-BWM-CRIT THRU
084700             C219-LOAD-ONE-BWM-CRIT-EX
084800             VARYING VMN-CIDX FROM 1 BY 1
084900             UNTIL VMN-CIDX > WK-N-CRI-COUNT
085000         CALL "BIAVBWM" USING WK-C-VBWM
085100         PERFORM C220-STORE-ONE-WEIGHT THRU
085200             C229-STORE-ONE-WEIGHT-EX
085300             VARYING VMN-CIDX FROM 1 BY 1
085400             UNTIL VMN-CIDX > WK-N-CRI-COUNT
085500     END-IF.
085600 C299-DERIVE-WEIGHTS-EX.
085700     EXIT.
085800
085900 C210-LOAD-ONE-BWM-CRIT.
086000     MOVE WK-C-CRI-NAME (VMN-CIDX)
086100         TO WK-C-VBWM-CRI-NAME (VMN-CIDX).
086200     MOVE WK-N-CRI-BTO-LOWER (VMN-CIDX)
086300         TO WK-N-VBWM-BTO-LOWER (VMN-CIDX).
086400     MOVE WK-N-CRI-BTO-MIDDLE (VMN-CIDX)
086500         TO WK-N-VBWM-BTO-MIDDLE (VMN-CIDX).
086600     MOVE WK-N-CRI-BTO-UPPER (VMN-CIDX)
086700         TO WK-N-VBWM-BTO-UPPER (VMN-CIDX).
086800 C219-LOAD-ONE-BWM-CRIT-EX.
086900     EXIT.
087000
087100 C220-STORE-ONE-WEIGHT.
087200     MOVE WK-N-VBWM-WEIGHT (VMN-CIDX) TO WK-N-CRI-WEIGHT
087300         (VMN-CIDX).
087400 C229-STORE-ONE-WEIGHT-EX.
087500     EXIT.
087600
087700*---------------------------------------------------------------*  BIA0067
087800*  R7-R11 - RANK THE PRODUCTS VIA BIAVTOP.  BIA0067 - EMPTY        BIA0067
087900*  PRODUCT OR CRITERION TABLE SKIPS THE CALL ENTIRELY.             BIA0067
088000*---------------------------------------------------------------*  BIA0067
088100 C300-RANK-PRODUCTS.
088200     MOVE WK-N-PRD-COUNT TO WK-N-VTOP-PROD-COUNT.
088300     MOVE WK-N-CRI-COUNT TO WK-N-VTOP-CRIT-COUNT.
088400     IF WK-N-PRD-COUNT > ZERO AND WK-N-CRI-COUNT > ZERO
088500         PERFORM C310-LOAD-ONE-TOP-PRODUCT
088600             THRU C319-LOAD-ONE-TOP-PRODUCT-EX
088700             VARYING VMN-PIDX FROM 1 BY 1
088800             UNTIL VMN-PIDX > WK-N-PRD-COUNT
088900         PERFORM C320-LOAD-ONE-TOP-CRIT
089000             THRU C329-LOAD-ONE-TOP-CRIT-EX
089100             VARYING VMN-CIDX FROM 1 BY 1
089200             UNTIL VMN-CIDX > WK-N-CRI-COUNT
089300         PERFORM C330-LOAD-ONE-TOP-ROW
089400             THRU C339-LOAD-ONE-TOP-ROW-EX
089500             VARYING VMN-PIDX FROM 1 BY 1
089600             UNTIL VMN-PIDX > WK-N-PRD-COUNT
089700         CALL "BIAVTOP" USING WK-C-VTOP
089800         PERFORM C340-WRITE-ONE-RANK THRU C349-WRITE-ONE-RANK-EX
089900             VARYING VMN-PIDX FROM 1 BY 1
090000             UNTIL VMN-PIDX > WK-N-PRD-COUNT
090100     END-IF.
090200 C399-RANK-PRODUCTS-EX.
090300     EXIT.
090400
090500 C310-LOAD-ONE-TOP-PRODUCT.
090600     MOVE WK-C-PRD-NAME (VMN-PIDX) TO WK-C-VTOP-PRD-NAME
090700         (VMN-PIDX).
090800 C319-LOAD-ONE-TOP-PRODUCT-EX.
090900     EXIT.
091000
091100 C320-LOAD-ONE-TOP-CRIT.
091200     MOVE WK-C-CRI-NAME (VMN-CIDX) TO WK-C-VTOP-CRI-NAME
091300         (VMN-CIDX).
091400     MOVE WK-C-CRI-TYPE (VMN-CIDX) TO WK-C-VTOP-CRI-TYPE
091500         (VMN-CIDX).
091600     MOVE WK-N-CRI-WEIGHT (VMN-CIDX) TO WK-N-VTOP-WEIGHT
091700         (VMN-CIDX).
091800 C329-LOAD-ONE-TOP-CRIT-EX.
091900     EXIT.
092000
092100 C330-LOAD-ONE-TOP-ROW.
092200     PERFORM C331-LOAD-ONE-TOP-CELL THRU C331-LOAD-ONE-TOP-CELL-EX
092300         VARYING VMN-CIDX FROM 1 BY 1
092400         UNTIL VMN-CIDX > WK-N-CRI-COUNT.
092500 C339-LOAD-ONE-TOP-ROW-EX.
092600     EXIT.
092700
092800 C331-LOAD-ONE-TOP-CELL.
092900     MOVE WK-N-CELL-LOWER (VMN-PIDX, VMN-CIDX)
093000         TO WK-N-VTOP-CELL-LOWER (VMN-PIDX, VMN-CIDX).
093100     MOVE WK-N-CELL-MIDDLE (VMN-PIDX, VMN-CIDX)
093200         TO WK-N-VTOP-CELL-MIDDLE (VMN-PIDX, VMN-CIDX).
093300     MOVE WK-N-CELL-UPPER (VMN-PIDX, VMN-CIDX)
093400         TO WK-N-VTOP-CELL-UPPER (VMN-PIDX, VMN-CIDX).
093500 C331-LOAD-ONE-TOP-CELL-EX.
093600     EXIT.
093700
093800 C340-WRITE-ONE-RANK.
093900     MOVE WK-N-VTOP-RANK (VMN-PIDX) TO RNK-RANK.
094000     MOVE WK-C-VTOP-RANK-NAME (VMN-PIDX) TO RNK-PRODUCT-NAME.
094100     MOVE WK-N-VTOP-RANK-CC (VMN-PIDX) TO RNK-CLOSENESS.
094200     WRITE WK-C-RANKFILE-REC.
094300 C349-WRITE-ONE-RANK-EX.
094400     EXIT.
094500
094600*---------------------------------------------------------------*
094700*  WRITE THE 132-COLUMN SUMMARY REPORT
094800*---------------------------------------------------------------*
094900 D100-WRITE-REPORT.
095000     PERFORM D110-WRITE-HEADER THRU D119-WRITE-HEADER-EX.
095100     PERFORM D120-WRITE-PRIORITY-SECTION
095200         THRU D129-WRITE-PRIORITY-SECTION-EX.
095300     PERFORM D130-WRITE-DEPENDENCY-SECTION
095400         THRU D139-WRITE-DEPENDENCY-SECTION-EX.
095500     PERFORM D140-WRITE-RANKING-SECTION
095600         THRU D149-WRITE-RANKING-SECTION-EX.
095700 D199-WRITE-REPORT-EX.
095800     EXIT.
095900
096000 D110-WRITE-HEADER.
096100     MOVE WK-C-HDR-PROJECT-TITLE TO RPT-H1-VALUE.
096200     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-HDR1-LINE.
096300     MOVE WK-C-HDR-ORG-NAME TO RPT-H2-VALUE.
096400     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-HDR2-LINE.
096500     MOVE WK-C-HDR-INDUSTRY TO RPT-H3-VALUE.
096600     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-HDR3-LINE.
096700     MOVE WK-C-HDR-HEADQUARTERS TO RPT-H4-VALUE.
096800     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-HDR4-LINE.
096900 D119-WRITE-HEADER-EX.
097000     EXIT.
097100
097200*-----------------------------------------------------------*      BIA0049
097300*  BIA0049 - TOTAL LINES 3 AND 4 ARE SUPPRESSED WHEN THERE         BIA0049
097400*  ARE NO IMPACT RECORDS                                           BIA0049
097500*-----------------------------------------------------------*      BIA0049
097600 D120-WRITE-PRIORITY-SECTION.
097700     MOVE "PROCESS PRIORITY SCORES" TO RPT-SEC-TITLE.
097800     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-SEC-LINE.
097900     PERFORM D121-WRITE-ONE-PRIORITY THRU
098000         D121-WRITE-ONE-PRIORITY-EX
098100         VARYING VMN-IIDX FROM 1 BY 1
098200         UNTIL VMN-IIDX > WK-N-IMP-COUNT.
098300     MOVE WK-N-VMN-PROC-COUNT TO RPT-T1-VALUE.
098400     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-TOT1-LINE.
098500     MOVE WK-N-IMP-COUNT TO RPT-T2-VALUE.
098600     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-TOT2-LINE.
098700     IF WK-N-IMP-COUNT > ZERO
098800         MOVE WK-N-VMN-AVG-SCORE TO RPT-T3-VALUE
098900         WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-TOT3-LINE
099000         MOVE WK-N-VMN-IMP-MAX TO RPT-T4-VALUE
099100         WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-TOT4-LINE
099200     END-IF.
099300 D129-WRITE-PRIORITY-SECTION-EX.
099400     EXIT.
099500
099600 D121-WRITE-ONE-PRIORITY.
099700     MOVE WK-C-IMP-NAME (VMN-IIDX)     TO RPT-D-PROCESS.
099800     MOVE WK-N-IMP-FIN (VMN-IIDX)      TO RPT-D-FIN.
099900     MOVE WK-N-IMP-OP (VMN-IIDX)       TO RPT-D-OP.
100000     MOVE WK-N-IMP-REP (VMN-IIDX)      TO RPT-D-REP.
100100     MOVE WK-N-IMP-PRIORITY (VMN-IIDX) TO RPT-D-PRIORITY.
100200     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-DTL-LINE.
100300 D121-WRITE-ONE-PRIORITY-EX.
100400     EXIT.
100500
100600*-----------------------------------------------------------*      BIA0023
100700*  BIA0023 - CONTROL BREAK ON PROCESS NAME.  PROCESSES WITH        BIA0023
100800*  NO DEPENDENCY RECORDS ARE OMITTED, THEY NEVER BREAK.            BIA0023
100900*-----------------------------------------------------------*      BIA0023
101000 D130-WRITE-DEPENDENCY-SECTION.
101100     MOVE "PROCESS DEPENDENCIES" TO RPT-SEC-TITLE.
101200     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-SEC-LINE.
101300     MOVE SPACES TO WK-C-VMN-LAST-DEP-PROCESS.
101400     IF WK-N-DEP-COUNT > ZERO
101500         PERFORM D131-WRITE-ONE-DEPENDENCY
101600             THRU D131-WRITE-ONE-DEPENDENCY-EX
101700             VARYING VMN-DIDX FROM 1 BY 1
101800             UNTIL VMN-DIDX > WK-N-DEP-COUNT
101900     END-IF.
102000 D139-WRITE-DEPENDENCY-SECTION-EX.
102100     EXIT.
102200
102300 D131-WRITE-ONE-DEPENDENCY.
102400     IF WK-C-DEP-PROCESS-NAME (VMN-DIDX)
102500             NOT = WK-C-VMN-LAST-DEP-PROCESS
102600         MOVE WK-C-DEP-PROCESS-NAME (VMN-DIDX)
102700             TO WK-C-VMN-LAST-DEP-PROCESS
102800         MOVE WK-C-DEP-PROCESS-NAME (VMN-DIDX) TO RPT-DH-PROCESS
102900         WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-DEPHDR-LINE
103000     END-IF.
103100     MOVE WK-C-DEP-NAME (VMN-DIDX)        TO RPT-DD-NAME.
103200     MOVE WK-C-DEP-CATEGORY (VMN-DIDX)     TO RPT-DD-CATEGORY.
103300     MOVE WK-N-DEP-CRITICALITY (VMN-DIDX)  TO RPT-DD-CRITICALITY.
103400     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-DEPDTL-LINE.
103500 D131-WRITE-ONE-DEPENDENCY-EX.
103600     EXIT.
103700
103800 D140-WRITE-RANKING-SECTION.
103900     MOVE "PRODUCT RANKING" TO RPT-SEC-TITLE.
104000     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-SEC-LINE.
104100     IF WK-N-PRD-COUNT > ZERO AND WK-N-CRI-COUNT > ZERO
104200         PERFORM D141-WRITE-ONE-RANK THRU D141-WRITE-ONE-RANK-EX
104300             VARYING VMN-PIDX FROM 1 BY 1
104400             UNTIL VMN-PIDX > WK-N-PRD-COUNT
104500         PERFORM D142-WRITE-ONE-WEIGHT THRU
104600             D142-WRITE-ONE-WEIGHT-EX
104700             VARYING VMN-CIDX FROM 1 BY 1
104800             UNTIL VMN-CIDX > WK-N-CRI-COUNT
104900     END-IF.
105000 D149-WRITE-RANKING-SECTION-EX.
105100     EXIT.
105200
105300 D141-WRITE-ONE-RANK.
105400     MOVE WK-N-VTOP-RANK (VMN-PIDX)      TO RPT-RK-RANK.
105500     MOVE WK-C-VTOP-RANK-NAME (VMN-PIDX) TO RPT-RK-PRODUCT.
105600     MOVE WK-N-VTOP-RANK-CC (VMN-PIDX)   TO RPT-RK-CLOSENESS.
105700     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-RNKDTL-LINE.
105800 D141-WRITE-ONE-RANK-EX.
105900     EXIT.
106000
106100 D142-WRITE-ONE-WEIGHT.
106200     MOVE WK-C-CRI-NAME (VMN-CIDX)   TO RPT-WG-CRITERION.
106300     MOVE WK-N-CRI-WEIGHT (VMN-CIDX) TO RPT-WG-WEIGHT.
106400     WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-WGTDTL-LINE.
106500 D142-WRITE-ONE-WEIGHT-EX.
106600     EXIT.
106700
106800 Z000-END-PROGRAM.
106900     CLOSE   ORGFILE
107000             PROCFILE
107100             DEPFILE
107200             IMPFILE
107300             CRITFILE
107400             PRODFILE
107500             EVALFILE
107600             PRIFILE
107700             RANKFILE
107800             RPTFILE.
107900     EXIT PROGRAM.
108000
108100******************************************************************
108200************** END OF PROGRAM SOURCE -  BIAVMN *****************
108300******************************************************************
