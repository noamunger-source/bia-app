000100*-----------------------------------------------------------*
000200* BIABWML -  LINKAGE AREA FOR CALL "BIAVBWM"                  *
000300*            PASSES THE CRITERION TABLE IN, RETURNS A CRISP   *
000400*            WEIGHT PER CRITERION IN THE SAME TABLE (R4, R6)  *
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-------------------------------------------------------------
000800* 19 SEP 1992  R HALVERSEN   - INITIAL VERSION - MAX 50
000900*                              CRITERIA PER DECISION MATRIX
001000*-------------------------------------------------------------
001100 01  WK-C-VBWM.
001200     05  WK-N-VBWM-CRIT-COUNT        PIC S9(03) COMP.
001300     05  WK-C-VBWM-CRIT-TABLE.
001400         10  WK-C-VBWM-CRIT-ENTRY OCCURS 50 TIMES
001500                                  INDEXED BY VBWM-IDX.
001600             15  WK-C-VBWM-CRI-NAME      PIC X(30).
001700             15  WK-N-VBWM-BTO-LOWER     PIC S9(03)V9(04)
001800                                     SIGN IS TRAILING SEPARATE.
001900             15  WK-N-VBWM-BTO-MIDDLE    PIC S9(03)V9(04)
002000                                     SIGN IS TRAILING SEPARATE.
002100             15  WK-N-VBWM-BTO-UPPER     PIC S9(03)V9(04)
002200                                     SIGN IS TRAILING SEPARATE.
002300             15  WK-N-VBWM-WEIGHT        PIC S9(01)V9(04)
002400                                     SIGN IS TRAILING SEPARATE.
002500     05  FILLER                       PIC X(06).
002600*       BYTE-LEVEL VIEW OF THE WHOLE CRITERION TABLE, USED BY
002700*       BIAVBWM TO DUMP THE TABLE TO THE JOB LOG WHEN A CRISP
002800*       WEIGHT HAS TO BE DEFAULTED (SEE BIAVBWM Z900).
002900 01  WK-C-VBWM-TABLE-ARR REDEFINES WK-C-VBWM-CRIT-TABLE.
003000     05  WK-X-VBWM-TABLE-BYTE OCCURS 3000 TIMES PIC X(01).
