000100*-----------------------------------------------------------*
000200* BIAIMPL -  LINKAGE AREA FOR CALL "BIAVIMP"                  *
000300*            PASSES ONE IMPACT ASSESSMENT IN AND RETURNS THE *
000400*            WEIGHTED PRIORITY SCORE (R1)                     *
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-------------------------------------------------------------
000800* 03 MAY 1991  R HALVERSEN   - INITIAL VERSION
000900*-------------------------------------------------------------
001000 01  WK-C-VIMP.
001100     05  WK-C-VIMP-INPUT.
001200         10  WK-C-VIMP-PROCESS-NAME  PIC X(30).
001300         10  WK-N-VIMP-FINSCORE      PIC 9(01).
001400         10  WK-N-VIMP-OPSCORE       PIC 9(01).
001500         10  WK-N-VIMP-REPSCORE      PIC 9(01).
001600     05  WK-C-VIMP-OUTPUT.
001700         10  WK-N-VIMP-PRIORITY      PIC S9(03)V9(04)
001800                                     SIGN IS TRAILING SEPARATE.
001900         10  WK-C-VIMP-ERROR-CD      PIC X(07).
002000         10  FILLER                  PIC X(05).
