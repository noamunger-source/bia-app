000100*-----------------------------------------------------------*     
000200* BIAPRD  -  PRODUCT RECORD  (PRODFILE - DECISION MATRIX ROW, *   
000300*            STORED ORDER IS THE ROW ORDER USED IN TOPSIS)    *   
000400*-----------------------------------------------------------*     
000500* HISTORY OF MODIFICATION:                                        
000600*-------------------------------------------------------------
000700* 19 SEP 1992  R HALVERSEN   - INITIAL VERSION                    
000800     05  PRODFILE-RECORD             PIC X(80).
000900     05  PRODFILER  REDEFINES PRODFILE-RECORD.
001000         06  PRD-NAME                PIC X(30).
001100*                                      PRODUCT (ALTERNATIVE) NAME
001200         06  PRD-DESCRIPTION         PIC X(50).
001300*                                      FREE-TEXT DESCRIPTION,
001400*                                      MAY BE BLANK
