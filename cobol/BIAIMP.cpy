000100*-----------------------------------------------------------*     
000200* BIAIMP  -  IMPACT RECORD  (IMPFILE - PER-PROCESS IMPACT     *   
000300*            ASSESSMENT, AT MOST ONE PER PROCESS NAME;       *    
000400*            LAST ENTRY FOR A GIVEN PROCESS WINS ON LOAD)    *    
000500*-----------------------------------------------------------*     
000600* HISTORY OF MODIFICATION:                                        
000700*-------------------------------------------------------------     BIA0019
000800* 03 MAY 1991  R HALVERSEN   - INITIAL VERSION                     BIA0019
000900* 02 FEB 1995  P KHOO        - BIA0019 - IMP-FINANCIAL-SCORE,      BIA0019
001000*                              IMP-OPERATIONAL-SCORE AND           BIA0019
001100*                              IMP-REPUTATIONAL-SCORE DEFAULT      BIA0019
001200*                              TO 1 WHEN ABSENT ON LOAD            BIA0019
001300     05  IMPFILE-RECORD              PIC X(33).
001400     05  IMPFILER  REDEFINES IMPFILE-RECORD.
001500         06  IMP-PROCESS-NAME        PIC X(30).
001600*                                      PROCESS THE ASSESSMENT
001700*                                      APPLIES TO
001800         06  IMP-FINANCIAL-SCORE     PIC 9(01).
001900*                                      FINANCIAL IMPACT 1-5
002000         06  IMP-OPERATIONAL-SCORE   PIC 9(01).
002100*                                      OPERATIONAL IMPACT 1-5
002200         06  IMP-REPUTATIONAL-SCORE  PIC 9(01).
002300*                                      REPUTATIONAL IMPACT 1-5
