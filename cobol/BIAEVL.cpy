000100*-----------------------------------------------------------*     
000200* BIAEVL  -  EVALUATION RECORD  (EVALFILE - DECISION MATRIX   *   
000300*            CELL, ONE PER PRODUCT/CRITERION PAIR)             *  
000400*-----------------------------------------------------------*     
000500* HISTORY OF MODIFICATION:                                        
000600*-------------------------------------------------------------     BIA0042
000700* 19 SEP 1992  R HALVERSEN   - INITIAL VERSION                     BIA0042
000800* 30 AUG 1997  D LIM         - BIA0042 - ADD SIGN SEPARATE         BIA0042
000900*                              CLAUSE TO THE THREE TFN FIELDS      BIA0042
001000     05  EVALFILE-RECORD             PIC X(84).
001100     05  EVALFILER  REDEFINES EVALFILE-RECORD.
001200         06  EVL-PRODUCT-NAME        PIC X(30).
001300*                                      ROW - PRODUCT BEING
001400*                                      EVALUATED
001500         06  EVL-CRITERION-NAME      PIC X(30).
001600*                                      COLUMN - CRITERION
001700*                                      EVALUATED AGAINST
001800         06  EVL-TFN-LOWER           PIC S9(03)V9(04)
001900                                     SIGN IS TRAILING SEPARATE.
002000*                                      TFN LOWER BOUND
002100         06  EVL-TFN-MIDDLE          PIC S9(03)V9(04)
002200                                     SIGN IS TRAILING SEPARATE.
002300*                                      TFN MIDDLE VALUE
002400         06  EVL-TFN-UPPER           PIC S9(03)V9(04)
002500                                     SIGN IS TRAILING SEPARATE.
002600*                                      TFN UPPER BOUND
