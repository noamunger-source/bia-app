000100*-----------------------------------------------------------*     
000200* BIARNK  -  RANKING OUTPUT RECORD  (RANKFILE - PRODUCT       *   
000300*            RANKING RESULTS, SORTED BEST-FIRST)              *   
000400*-----------------------------------------------------------*     
000500* HISTORY OF MODIFICATION:                                        
000600*-------------------------------------------------------------
000700* 19 SEP 1992  R HALVERSEN   - INITIAL VERSION                    
000800     05  RANKFILE-RECORD             PIC X(39).
000900     05  RANKFILER  REDEFINES RANKFILE-RECORD.
001000         06  RNK-RANK                PIC 9(03).
001100*                                      1-BASED RANK, 1 = BEST
001200         06  RNK-PRODUCT-NAME        PIC X(30).
001300*                                      PRODUCT NAME
001400         06  RNK-CLOSENESS           PIC S9(01)V9(04)
001500                                     SIGN IS TRAILING SEPARATE.
001600*                                      CLOSENESS COEFFICIENT,
001700*                                      0 THRU 1
