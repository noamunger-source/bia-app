000100*-----------------------------------------------------------*
000200* BIATOPL -  LINKAGE AREA FOR CALL "BIAVTOP"                  *
000300*            PASSES THE PRODUCT TABLE, WEIGHTED CRITERION     *
000400*            TABLE AND DECISION MATRIX IN, RETURNS THE        *
000500*            RANKING TABLE (R7 THRU R11)                       *
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-------------------------------------------------------------
000900* 19 SEP 1992  R HALVERSEN   - INITIAL VERSION - MAX 50
001000*                              PRODUCTS BY 20 CRITERIA
001100*-------------------------------------------------------------
001200 01  WK-C-VTOP.
001300     05  WK-N-VTOP-PROD-COUNT         PIC S9(03) COMP.
001400     05  WK-N-VTOP-CRIT-COUNT         PIC S9(03) COMP.
001500     05  WK-C-VTOP-PROD-TABLE.
001600         10  WK-C-VTOP-PROD-ENTRY OCCURS 50 TIMES
001700                                  INDEXED BY VTOP-PIDX.
001800             15  WK-C-VTOP-PRD-NAME       PIC X(30).
001900     05  WK-C-VTOP-CRIT-TABLE.
002000         10  WK-C-VTOP-CRIT-ENTRY OCCURS 20 TIMES
002100                                  INDEXED BY VTOP-CIDX.
002200             15  WK-C-VTOP-CRI-NAME       PIC X(30).
002300             15  WK-C-VTOP-CRI-TYPE       PIC X(07).
002400             15  WK-N-VTOP-WEIGHT         PIC S9(01)V9(04)
002500                                     SIGN IS TRAILING SEPARATE.
002600     05  WK-C-VTOP-CELL-TABLE.
002700         10  WK-C-VTOP-CELL-ROW OCCURS 50 TIMES
002800                                  INDEXED BY VTOP-RIDX.
002900             15  WK-C-VTOP-CELL-COL OCCURS 20 TIMES
003000                                  INDEXED BY VTOP-CLIDX.
003100                 20  WK-N-VTOP-CELL-LOWER    PIC S9(03)V9(04)
003200                                     SIGN IS TRAILING SEPARATE.
003300                 20  WK-N-VTOP-CELL-MIDDLE   PIC S9(03)V9(04)
003400                                     SIGN IS TRAILING SEPARATE.
003500                 20  WK-N-VTOP-CELL-UPPER    PIC S9(03)V9(04)
003600                                     SIGN IS TRAILING SEPARATE.
003700     05  WK-C-VTOP-RANK-TABLE.
003800         10  WK-C-VTOP-RANK-ENTRY OCCURS 50 TIMES
003900                                  INDEXED BY VTOP-RKIDX.
004000             15  WK-N-VTOP-RANK           PIC 9(03).
004100             15  WK-C-VTOP-RANK-NAME      PIC X(30).
004200             15  WK-N-VTOP-RANK-CC        PIC S9(01)V9(04)
004300                                     SIGN IS TRAILING SEPARATE.
004400     05  FILLER                        PIC X(08).
