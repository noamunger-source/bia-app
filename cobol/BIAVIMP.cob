000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:        BIAVIMP                                      *
000400*  DESCRIPTION:    CALLED ROUTINE - COMPUTES THE WEIGHTED       *
000500*                  PRIORITY SCORE FOR ONE IMPACT ASSESSMENT     *
000600*                  (R1).  DEFAULTS AND VALIDATES THE THREE      *
000700*                  IMPACT SCORES PER R12 BEFORE SCORING.        *
000800*                  CALLED ONCE PER IMPACT RECORD BY BIAVMN.     *
000900*                                                               *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.      BIAVIMP.
001300 AUTHOR.          R HALVERSEN.
001400 INSTALLATION.    RISK MANAGEMENT SYSTEMS.
001500 DATE-WRITTEN.    03 MAY 1991.
001600 DATE-COMPILED.
001700 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
001800*-----------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*-------------------------------------------------------------
002100* 03 MAY 1991  R HALVERSEN   - INITIAL VERSION
002200* 02 FEB 1995  P KHOO        - BIA0019 - DEFAULT EACH IMPACT       BIA0019
002300*                              SCORE TO 1 WHEN ZERO OR OUT OF      BIA0019
002400*                              RANGE (R12), MATCHES THE WIZARD     BIA0019
002500*                              FORM DEFAULTS                       BIA0019
002600* 11 MAR 1999  J ONG         - BIA0055 - Y2K REVIEW COMPLETED.     BIA0055
002700*                              NO DATE FIELDS ON THIS RECORD,      BIA0055
002800*                              NO CHANGE REQUIRED                  BIA0055
002900* 30 JUN 2003  D LIM         - BIA0072 - WEIGHTS CONFIRMED         BIA0072
003000*                              EXACT AT 4 DECIMALS (0.4/0.4/0.2)   BIA0072
003100*                              NO ROUNDING NEEDED ON R1            BIA0072
003200*---------------------------------------------------------------*  BIA0072
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   UPSI-0 IS UPSI-SWITCH-0
004200                     ON  STATUS IS U0-ON
004300                     OFF STATUS IS U0-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    NO FILES - CALLED ROUTINE, LINKAGE PASSED BY BIAVMN.
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                      PIC X(24) VALUE
005300     "** PROGRAM BIAVIMP **".
005400
005500 01  WK-C-IMP-WEIGHT-GROUP.
005600     05  WK-N-IMP-FINWGT          PIC V9(04) VALUE 0.4000.
005700     05  WK-N-IMP-OPWGT           PIC V9(04) VALUE 0.4000.
005800     05  WK-N-IMP-REPWGT          PIC V9(04) VALUE 0.2000.
005900 01  WK-N-IMP-WEIGHT-ARR REDEFINES WK-C-IMP-WEIGHT-GROUP.
006000     05  WK-N-IMP-WEIGHT-COMP OCCURS 3 TIMES PIC V9(04).
006100
006200 01  WK-C-IMP-WORK-AREA.
006300     05  WS-IMP-FINSCORE          PIC 9(01) VALUE ZERO.
006400     05  WS-IMP-OPSCORE           PIC 9(01) VALUE ZERO.
006500     05  WS-IMP-REPSCORE          PIC 9(01) VALUE ZERO.
006600     05  FILLER                   PIC X(05).
006700 01  WK-C-IMP-SCORE-ARR REDEFINES WK-C-IMP-WORK-AREA.
006800     05  WS-IMP-SCORE-COMP OCCURS 3 TIMES PIC 9(01).
006900     05  FILLER                   PIC X(05).
007000
007100 01  WK-N-IMP-WEIGHTED              PIC S9(05)V9(08)
007200                                    SIGN IS TRAILING SEPARATE
007300                                    VALUE ZERO.
007400 01  WK-N-IMP-I                     PIC S9(01) COMP VALUE ZERO.
007500
007600 EJECT
007700*****************
007800 LINKAGE SECTION.
007900*****************
008000     COPY BIAIMPL.
008100
008200* BYTE-LEVEL VIEW OF THE OUTPUT GROUP FOR THE ABEND TRACE
008300* DISPLAY (SEE Z900-TRACE-OUTPUT).
008400 01  WK-C-VIMP-OUTPUT-ARR REDEFINES WK-C-VIMP-OUTPUT.
008500     05  WK-X-VIMP-OUTPUT-BYTE OCCURS 20 TIMES PIC X(01).
008600
008700 EJECT
008800********************************************
008900 PROCEDURE DIVISION USING WK-C-VIMP.
009000********************************************
009100 MAIN-MODULE.
009200     PERFORM A000-PROCESS-CALLED-ROUTINE
009300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009400     GOBACK.
009500
009600*---------------------------------------------------------------*
009700 A000-PROCESS-CALLED-ROUTINE.
009800*---------------------------------------------------------------*
009900     MOVE SPACES             TO    WK-C-VIMP-ERROR-CD.
010000     MOVE WK-N-VIMP-FINSCORE  TO    WS-IMP-FINSCORE.
010100     MOVE WK-N-VIMP-OPSCORE   TO    WS-IMP-OPSCORE.
010200     MOVE WK-N-VIMP-REPSCORE  TO    WS-IMP-REPSCORE.
010300
010400     PERFORM A010-DEFAULT-ONE-SCORE THRU A019-DEFAULT-ONE-SCORE-EX
010500         VARYING WK-N-IMP-I FROM 1 BY 1 UNTIL WK-N-IMP-I > 3.
010600
010700     MOVE ZERO TO WK-N-IMP-WEIGHTED.
010800     PERFORM A020-WEIGHT-ONE-SCORE THRU A029-WEIGHT-ONE-SCORE-EX
010900         VARYING WK-N-IMP-I FROM 1 BY 1 UNTIL WK-N-IMP-I > 3.
011000     MOVE WK-N-IMP-WEIGHTED TO WK-N-VIMP-PRIORITY.
011100
011200     IF  WK-C-VIMP-ERROR-CD NOT = SPACES
011300         PERFORM Z900-TRACE-OUTPUT THRU Z909-TRACE-OUTPUT-EX
011400     END-IF.
011500 A099-PROCESS-CALLED-ROUTINE-EX.
011600     EXIT.
011700
011800*-----------------------------------------------------------*
011900*  R12 - DEFAULT EACH SCORE TO 1 WHEN ZERO OR NOT 1 THRU 5
012000*-----------------------------------------------------------*
012100 A010-DEFAULT-ONE-SCORE.
012200     IF  WS-IMP-SCORE-COMP (WK-N-IMP-I) < 1 OR
012300         WS-IMP-SCORE-COMP (WK-N-IMP-I) > 5
012400         MOVE 1 TO WS-IMP-SCORE-COMP (WK-N-IMP-I)
012500         MOVE "DEF0001" TO WK-C-VIMP-ERROR-CD
012600     END-IF.
012700 A019-DEFAULT-ONE-SCORE-EX.
012800     EXIT.
012900
013000*-----------------------------------------------------------*
013100*  R1 - ACCUMULATE ONE WEIGHTED COMPONENT OF THE PRIORITY
013200*       SCORE.  WEIGHT-COMP/SCORE-COMP ARE IN THE SAME
013300*       FINANCIAL/OPERATIONAL/REPUTATIONAL ORDER.
013400*-----------------------------------------------------------*
013500 A020-WEIGHT-ONE-SCORE.
013600     COMPUTE WK-N-IMP-WEIGHTED ROUNDED = WK-N-IMP-WEIGHTED +
013700         (WS-IMP-SCORE-COMP (WK-N-IMP-I) *
013800          WK-N-IMP-WEIGHT-COMP (WK-N-IMP-I)).
013900 A029-WEIGHT-ONE-SCORE-EX.
014000     EXIT.
014100
014200*-----------------------------------------------------------*
014300*  TRACE A DEFAULTED IMPACT SCORE TO THE JOB LOG
014400*-----------------------------------------------------------*
014500 Z900-TRACE-OUTPUT.
014600     DISPLAY "BIAVIMP - DEFAULTED SCORE FOR "
014700             WK-C-VIMP-PROCESS-NAME.
014800     DISPLAY "BIAVIMP - OUTPUT AREA " WK-C-VIMP-OUTPUT-ARR.
014900 Z909-TRACE-OUTPUT-EX.
015000     EXIT.
015100
015200******************************************************************
015300************** END OF PROGRAM SOURCE -  BIAVIMP ***************
015400******************************************************************
