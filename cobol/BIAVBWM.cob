000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:        BIAVBWM                                      *
000400*  DESCRIPTION:    COMMON MODULE TO DERIVE CRISP CRITERION      *
000500*                  WEIGHTS FROM THE FUZZY BEST-TO-OTHERS         *
000600*                  PREFERENCE PER CRITERION (SIMPLIFIED FUZZY   *
000700*                  BEST-WORST METHOD, R4/R6).  CALLED ONCE BY   *
000800*                  BIAVMN AFTER THE CRITERION TABLE IS LOADED.  *
000900*                                                               *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.      BIAVBWM.
001300 AUTHOR.          R HALVERSEN.
001400 INSTALLATION.    RISK MANAGEMENT SYSTEMS.
001500 DATE-WRITTEN.    19 SEP 1992.
001600 DATE-COMPILED.
001700 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
001800*-----------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*-------------------------------------------------------------
002100* 19 SEP 1992  R HALVERSEN   - INITIAL VERSION
002200* 30 AUG 1994  P KHOO        - BIA0021 - CALL BIAXFUZ OPTION 3     BIA0021
002300*                              FOR THE CENTROID DEFUZZIFY RATHER   BIA0021
002400*                              THAN REPEATING THE FORMULA HERE     BIA0021
002500* 11 MAR 1999  J ONG         - BIA0055 - Y2K REVIEW COMPLETED.     BIA0055
002600*                              NO DATE FIELDS IN THIS PROGRAM,     BIA0055
002700*                              NO CHANGE REQUIRED                  BIA0055
002800* 09 AUG 2002  D LIM         - BIA0067 - EMPTY CRITERION TABLE     BIA0067
002900*                              NOW LEAVES THE WEIGHT TABLE         BIA0067
003000*                              EMPTY RATHER THAN ABENDING ON A     BIA0067
003100*                              ZERO-DIVIDE                         BIA0067
003200*---------------------------------------------------------------*  BIA0067
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   UPSI-0 IS UPSI-SWITCH-0
004200                     ON  STATUS IS U0-ON
004300                     OFF STATUS IS U0-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    NO FILES - CALLED ROUTINE, LINKAGE PASSED BY BIAVMN.
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                      PIC X(24) VALUE
005300     "** PROGRAM BIAVBWM **".
005400
005500     COPY BIAFUZL.
005600
005700 01  WK-N-BWM-INV-TABLE.
005800     05  WK-N-BWM-INV OCCURS 50 TIMES
005900                                  PIC S9(05)V9(08)
006000                                  SIGN IS TRAILING SEPARATE.
006100 01  WK-N-BWM-INV-ARR REDEFINES WK-N-BWM-INV-TABLE.
006200     05  WK-N-BWM-INV-BYTE OCCURS 650 TIMES PIC X(01).
006300
006400 01  WK-N-BWM-INV-SUM             PIC S9(07)V9(08)
006500                                  SIGN IS TRAILING SEPARATE
006600                                  VALUE ZERO.
006700 01  WK-N-BWM-CRISP               PIC S9(05)V9(08)
006800                                  SIGN IS TRAILING SEPARATE
006900                                  VALUE ZERO.
007000 01  WK-N-BWM-CRIT-CT             PIC S9(03) COMP VALUE ZERO.
007100
007200 EJECT
007300*****************
007400 LINKAGE SECTION.
007500*****************
007600     COPY BIABWML.
007700
007800*-----------------------------------------------------------*
007900*  DATE-INDEPENDENT FILL LINE USED TO PAD THE TRACE DISPLAY
008000*  DOWN TO THE SAME WIDTH AS A CRITERION NAME.
008100*-----------------------------------------------------------*
008200 01  WK-C-BWM-TRACE-LINE          PIC X(30) VALUE SPACES.
008300 01  WK-C-BWM-TRACE-ARR REDEFINES WK-C-BWM-TRACE-LINE.
008400     05  WK-X-BWM-TRACE-BYTE OCCURS 30 TIMES PIC X(01).
008500
008600 EJECT
008700********************************************
008800 PROCEDURE DIVISION USING WK-C-VBWM.
008900********************************************
009000 MAIN-MODULE.
009100     IF  WK-N-VBWM-CRIT-COUNT > ZERO
009200         PERFORM A000-DERIVE-WEIGHTS THRU A099-DERIVE-WEIGHTS-EX
009300     END-IF.
009400     GOBACK.
009500
009600*---------------------------------------------------------------*
009700*  R4/R6 - DEFUZZIFY EACH BEST-TO-OTHERS TFN, INVERT, NORMALIZE
009800*---------------------------------------------------------------*
009900 A000-DERIVE-WEIGHTS.
010000     MOVE ZERO TO WK-N-BWM-INV-SUM.
010100     MOVE WK-N-VBWM-CRIT-COUNT TO WK-N-BWM-CRIT-CT.
010200     PERFORM A010-INVERT-ONE-CRITERION
010300         THRU A019-INVERT-ONE-CRITERION-EX
010400         VARYING VBWM-IDX FROM 1 BY 1
010500         UNTIL VBWM-IDX > WK-N-BWM-CRIT-CT.
010600
010700     PERFORM A020-NORMALIZE-ONE-WEIGHT
010800         THRU A029-NORMALIZE-ONE-WEIGHT-EX
010900         VARYING VBWM-IDX FROM 1 BY 1
011000         UNTIL VBWM-IDX > WK-N-BWM-CRIT-CT.
011100 A099-DERIVE-WEIGHTS-EX.
011200     EXIT.
011300
011400 A010-INVERT-ONE-CRITERION.
011500     MOVE WK-N-VBWM-BTO-LOWER (VBWM-IDX)
011600         TO WK-N-VFUZ-A-LOWER.
011700     MOVE WK-N-VBWM-BTO-MIDDLE (VBWM-IDX)
011800         TO WK-N-VFUZ-A-MIDDLE.
011900     MOVE WK-N-VBWM-BTO-UPPER (VBWM-IDX)
012000         TO WK-N-VFUZ-A-UPPER.
012100     MOVE 3                   TO WK-C-VFUZ-OPTION.
012200     CALL "BIAXFUZ" USING WK-C-VFUZ.
012300     MOVE WK-N-VFUZ-CRISP      TO WK-N-BWM-CRISP.
012400
012500*        R6 - A ZERO DEFUZZIFIED VALUE IS RAISED TO THE
012600*        SMALLEST REPRESENTABLE POSITIVE VALUE AT 4 DECIMALS
012700*        BEFORE INVERSION SO THIS COMPUTE NEVER ZERO-DIVIDES.
012800     IF  WK-N-BWM-CRISP = ZERO
012900         MOVE WK-C-VBWM-CRI-NAME (VBWM-IDX)
013000             TO WK-C-BWM-TRACE-LINE
013100         MOVE 0.0001 TO WK-N-BWM-CRISP
013200         PERFORM Z900-TRACE-OUTPUT THRU Z909-TRACE-OUTPUT-EX
013300     END-IF.
013400     COMPUTE WK-N-BWM-INV (VBWM-IDX) ROUNDED =
013500         1 / WK-N-BWM-CRISP.
013600     ADD WK-N-BWM-INV (VBWM-IDX) TO WK-N-BWM-INV-SUM.
013700 A019-INVERT-ONE-CRITERION-EX.
013800     EXIT.
013900
014000 A020-NORMALIZE-ONE-WEIGHT.
014100     IF  WK-N-BWM-INV-SUM NOT = ZERO
014200         COMPUTE WK-N-VBWM-WEIGHT (VBWM-IDX) ROUNDED =
014300             WK-N-BWM-INV (VBWM-IDX) / WK-N-BWM-INV-SUM
014400     ELSE
014500         MOVE ZERO TO WK-N-VBWM-WEIGHT (VBWM-IDX)
014600     END-IF.
014700 A029-NORMALIZE-ONE-WEIGHT-EX.
014800     EXIT.
014900
015000*-----------------------------------------------------------*
015100*  TRACE A DEFAULTED CRISP WEIGHT TO THE JOB LOG
015200*-----------------------------------------------------------*
015300 Z900-TRACE-OUTPUT.
015400     DISPLAY "BIAVBWM - CRISP DEFAULTED FOR CRITERION "
015500             WK-C-BWM-TRACE-ARR.
015600 Z909-TRACE-OUTPUT-EX.
015700     EXIT.
015800
015900******************************************************************
016000************** END OF PROGRAM SOURCE -  BIAVBWM ***************
016100******************************************************************
