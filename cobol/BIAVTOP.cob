000100*****************************************************************
000200*                                                               *
000300*  PROGRAM:        BIAVTOP                                      *
000400*  DESCRIPTION:    COMMON MODULE TO RANK THE CANDIDATE           *
000500*                  PRODUCTS AGAINST THE WEIGHTED DECISION       *
000600*                  MATRIX USING FUZZY TOPSIS (R7 THRU R11).     *
000700*                  CALLED ONCE BY BIAVMN AFTER THE PRODUCT,     *
000800*                  CRITERION AND EVALUATION TABLES ARE LOADED   *
000900*                  AND BIAVBWM HAS RETURNED THE CRITERION       *
001000*                  WEIGHTS.                                     *
001100*                                                               *
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.      BIAVTOP.
001500 AUTHOR.          R HALVERSEN.
001600 INSTALLATION.    RISK MANAGEMENT SYSTEMS.
001700 DATE-WRITTEN.    26 SEP 1992.
001800 DATE-COMPILED.
001900 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
002000*-----------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*-------------------------------------------------------------
002300* 26 SEP 1992  R HALVERSEN   - INITIAL VERSION
002400* 14 APR 1995  P KHOO        - BIA0024 - COST CRITERIA NOW         BIA0024
002500*                              NORMALIZE ON THE COLUMN MINIMUM     BIA0024
002600*                              LOWER BOUND, NOT THE MAXIMUM        BIA0024
002700*                              UPPER BOUND (R7)                    BIA0024
002800* 11 MAR 1999  J ONG         - BIA0055 - Y2K REVIEW COMPLETED.     BIA0055
002900*                              NO DATE FIELDS IN THIS PROGRAM,     BIA0055
003000*                              NO CHANGE REQUIRED                  BIA0055
003100* 21 NOV 2001  D LIM         - BIA0060 - CLOSENESS COEFFICIENT     BIA0060
003200*                              DENOMINATOR FLOORED AT THE          BIA0060
003300*                              ZERO-GUARD SO A PRODUCT EQUAL       BIA0060
003400*                              ON EVERY CRITERION NO LONGER        BIA0060
003500*                              ABENDS ON A ZERO-DIVIDE             BIA0060
003600* 05 MAY 2004  D LIM         - BIA0078 - RANK ASSIGNMENT MADE      BIA0078
003700*                              STABLE - PRODUCTS TIED ON THE       BIA0078
003800*                              CLOSENESS COEFFICIENT NOW KEEP      BIA0078
003900*                              THEIR ORIGINAL LOAD ORDER           BIA0078
004000*---------------------------------------------------------------*  BIA0078
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                     ON  STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    NO FILES - CALLED ROUTINE, LINKAGE PASSED BY BIAVMN.
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                      PIC X(24) VALUE
006100     "** PROGRAM BIAVTOP **".
006200
006300     COPY BIAFUZL.
006400
006500 01  WK-C-TOP-COLSTAT-TABLE.
006600     05  WK-C-TOP-COLSTAT OCCURS 20 TIMES.
006700         10  WK-N-TOP-COLMAXU        PIC S9(03)V9(04)
006800                                     SIGN IS TRAILING SEPARATE.
006900         10  WK-N-TOP-COLMINL        PIC S9(03)V9(04)
007000                                     SIGN IS TRAILING SEPARATE.
007100 01  WK-C-TOP-COLSTAT-ARR REDEFINES WK-C-TOP-COLSTAT-TABLE.
007200     05  WK-X-TOP-COLSTAT-BYTE OCCURS 160 TIMES PIC X(01).
007300
007400 01  WK-C-TOP-FPIS-TABLE.
007500     05  WK-C-TOP-FPIS OCCURS 20 TIMES.
007600         10  WK-N-TOP-FPIS-LOWER      PIC S9(03)V9(04)
007700                                     SIGN IS TRAILING SEPARATE.
007800         10  WK-N-TOP-FPIS-MIDDLE     PIC S9(03)V9(04)
007900                                     SIGN IS TRAILING SEPARATE.
008000         10  WK-N-TOP-FPIS-UPPER      PIC S9(03)V9(04)
008100                                     SIGN IS TRAILING SEPARATE.
008200 01  WK-C-TOP-FPIS-ARR REDEFINES WK-C-TOP-FPIS-TABLE.
008300     05  WK-X-TOP-FPIS-BYTE OCCURS 240 TIMES PIC X(01).
008400
008500 01  WK-C-TOP-FNIS-TABLE.
008600     05  WK-C-TOP-FNIS OCCURS 20 TIMES.
008700         10  WK-N-TOP-FNIS-LOWER      PIC S9(03)V9(04)
008800                                     SIGN IS TRAILING SEPARATE.
008900         10  WK-N-TOP-FNIS-MIDDLE     PIC S9(03)V9(04)
009000                                     SIGN IS TRAILING SEPARATE.
009100         10  WK-N-TOP-FNIS-UPPER      PIC S9(03)V9(04)
009200                                     SIGN IS TRAILING SEPARATE.
009300
009400 01  WK-N-TOP-DPOS-TABLE.
009500     05  WK-N-TOP-DPOS OCCURS 50 TIMES PIC S9(03)V9(04)
009600                                     SIGN IS TRAILING SEPARATE.
009700 01  WK-N-TOP-DNEG-TABLE.
009800     05  WK-N-TOP-DNEG OCCURS 50 TIMES PIC S9(03)V9(04)
009900                                     SIGN IS TRAILING SEPARATE.
010000 01  WK-N-TOP-CC-TABLE.
010100     05  WK-N-TOP-CC OCCURS 50 TIMES PIC S9(01)V9(04)
010200                                     SIGN IS TRAILING SEPARATE.
010300 01  WK-N-TOP-ORDER-TABLE.
010400     05  WK-N-TOP-ORDER OCCURS 50 TIMES PIC S9(03) COMP.
010500 01  WK-N-TOP-ORDER-ARR REDEFINES WK-N-TOP-ORDER-TABLE.
010600     05  WK-X-TOP-ORDER-BYTE OCCURS 100 TIMES PIC X(01).
010700
010800 01  WK-N-TOP-HOLD-LOWER          PIC S9(03)V9(04)
010900                                  SIGN IS TRAILING SEPARATE
011000                                  VALUE ZERO.
011100 01  WK-N-TOP-HOLD-UPPER          PIC S9(03)V9(04)
011200                                  SIGN IS TRAILING SEPARATE
011300                                  VALUE ZERO.
011400 01  WK-N-TOP-DENOM               PIC S9(03)V9(04)
011500                                  SIGN IS TRAILING SEPARATE
011600                                  VALUE ZERO.
011700 01  WK-N-TOP-HOLD                PIC S9(03) COMP VALUE ZERO.
011800 01  WK-N-TOP-PROD-CT             PIC S9(03) COMP VALUE ZERO.
011900 01  WK-N-TOP-CRIT-CT             PIC S9(03) COMP VALUE ZERO.
012000 01  WK-N-TOP-PASS-CT             PIC S9(03) COMP VALUE ZERO.
012100
012200 EJECT
012300*****************
012400 LINKAGE SECTION.
012500*****************
012600     COPY BIATOPL.
012700
012800 EJECT
012900********************************************
013000 PROCEDURE DIVISION USING WK-C-VTOP.
013100********************************************
013200 MAIN-MODULE.
013300     MOVE WK-N-VTOP-PROD-COUNT TO WK-N-TOP-PROD-CT.
013400     MOVE WK-N-VTOP-CRIT-COUNT TO WK-N-TOP-CRIT-CT.
013500     IF  WK-N-TOP-PROD-CT > ZERO AND WK-N-TOP-CRIT-CT > ZERO
013600         PERFORM A000-RANK-PRODUCTS THRU A099-RANK-PRODUCTS-EX
013700     END-IF.
013800     GOBACK.
013900
014000*---------------------------------------------------------------*
014100 A000-RANK-PRODUCTS.
014200*---------------------------------------------------------------*
014300     PERFORM B000-NORMALIZE-ONE-COLUMN THRU
014400         B099-NORMALIZE-ONE-COLUMN-EX
014500         VARYING VTOP-CIDX FROM 1 BY 1
014600         UNTIL VTOP-CIDX > WK-N-TOP-CRIT-CT.
014700
014800     PERFORM C000-WEIGHT-ONE-COLUMN THRU C099-WEIGHT-ONE-COLUMN-EX
014900         VARYING VTOP-CIDX FROM 1 BY 1
015000         UNTIL VTOP-CIDX > WK-N-TOP-CRIT-CT.
015100
015200     PERFORM D000-IDEAL-ONE-COLUMN THRU D099-IDEAL-ONE-COLUMN-EX
015300         VARYING VTOP-CIDX FROM 1 BY 1
015400         UNTIL VTOP-CIDX > WK-N-TOP-CRIT-CT.
015500
015600     PERFORM E000-CLOSENESS-ONE-ROW THRU E099-CLOSENESS-ONE-ROW-EX
015700         VARYING VTOP-RIDX FROM 1 BY 1
015800         UNTIL VTOP-RIDX > WK-N-TOP-PROD-CT.
015900
016000     PERFORM F000-INIT-ONE-ORDER THRU F099-INIT-ONE-ORDER-EX
016100         VARYING VTOP-RIDX FROM 1 BY 1
016200         UNTIL VTOP-RIDX > WK-N-TOP-PROD-CT.
016300
016400     PERFORM G000-SORT-ONE-PASS THRU G099-SORT-ONE-PASS-EX
016500         VARYING WK-N-TOP-PASS-CT FROM 1 BY 1
016600         UNTIL WK-N-TOP-PASS-CT >= WK-N-TOP-PROD-CT.
016700
016800     PERFORM H000-OUTPUT-ONE-RANK THRU H099-OUTPUT-ONE-RANK-EX
016900         VARYING VTOP-RIDX FROM 1 BY 1
017000         UNTIL VTOP-RIDX > WK-N-TOP-PROD-CT.
017100 A099-RANK-PRODUCTS-EX.
017200     EXIT.
017300
017400*-----------------------------------------------------------*
017500*  R7 - NORMALIZE ONE COLUMN OF THE DECISION MATRIX.
017600*       BENEFIT DIVIDES BY THE COLUMN MAXIMUM UPPER BOUND,
017700*       COST DIVIDES THE COLUMN MINIMUM LOWER BOUND BY EACH
017800*       CELL (THE BOUNDS REVERSE ON A COST CRITERION).
017900*-----------------------------------------------------------*
018000 B000-NORMALIZE-ONE-COLUMN.
018100     IF  WK-C-VTOP-CRI-TYPE (VTOP-CIDX) = "COST   "
018200         PERFORM B020-FIND-COLUMN-MINL
018300             THRU B029-FIND-COLUMN-MINL-EX
018400         PERFORM B030-NORMALIZE-COST-CELL
018500             THRU B039-NORMALIZE-COST-CELL-EX
018600             VARYING VTOP-RIDX FROM 1 BY 1
018700             UNTIL VTOP-RIDX > WK-N-TOP-PROD-CT
018800     ELSE
018900         PERFORM B010-FIND-COLUMN-MAXU
019000             THRU B019-FIND-COLUMN-MAXU-EX
019100         PERFORM B040-NORMALIZE-BENEFIT-CELL
019200             THRU B049-NORMALIZE-BENEFIT-CELL-EX
019300             VARYING VTOP-RIDX FROM 1 BY 1
019400             UNTIL VTOP-RIDX > WK-N-TOP-PROD-CT
019500     END-IF.
019600 B099-NORMALIZE-ONE-COLUMN-EX.
019700     EXIT.
019800
019900 B010-FIND-COLUMN-MAXU.
020000     MOVE ZERO TO WK-N-TOP-COLMAXU (VTOP-CIDX).
020100     PERFORM B011-TEST-ONE-ROW-MAXU THRU B019-FIND-COLUMN-MAXU-EX
020200         VARYING VTOP-RIDX FROM 1 BY 1
020300         UNTIL VTOP-RIDX > WK-N-TOP-PROD-CT.
020400     IF  WK-N-TOP-COLMAXU (VTOP-CIDX) = ZERO
020500         MOVE 0.0001 TO WK-N-TOP-COLMAXU (VTOP-CIDX)
020600     END-IF.
020700 B019-FIND-COLUMN-MAXU-EX.
020800     EXIT.
020900
021000 B011-TEST-ONE-ROW-MAXU.
021100     IF  WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX) >
021200         WK-N-TOP-COLMAXU (VTOP-CIDX)
021300         MOVE WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX)
021400             TO WK-N-TOP-COLMAXU (VTOP-CIDX)
021500     END-IF.
021600
021700 B020-FIND-COLUMN-MINL.
021800     MOVE 999.9999 TO WK-N-TOP-COLMINL (VTOP-CIDX).
021900     PERFORM B021-TEST-ONE-ROW-MINL THRU B029-FIND-COLUMN-MINL-EX
022000         VARYING VTOP-RIDX FROM 1 BY 1
022100         UNTIL VTOP-RIDX > WK-N-TOP-PROD-CT.
022200     IF  WK-N-TOP-COLMINL (VTOP-CIDX) = ZERO
022300         MOVE 0.0001 TO WK-N-TOP-COLMINL (VTOP-CIDX)
022400     END-IF.
022500 B029-FIND-COLUMN-MINL-EX.
022600     EXIT.
022700
022800 B021-TEST-ONE-ROW-MINL.
022900     IF  WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX) <
023000         WK-N-TOP-COLMINL (VTOP-CIDX)
023100         MOVE WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX)
023200             TO WK-N-TOP-COLMINL (VTOP-CIDX)
023300     END-IF.
023400
023500 B030-NORMALIZE-COST-CELL.
023600*        THE BOUNDS REVERSE ON A COST CRITERION SO THE ORIGINAL    BIA0024
023700*        LOWER/UPPER MUST BE HELD ASIDE BEFORE EITHER CELL         BIA0024
023800*        COMPONENT IS OVERWRITTEN (BIA0024).                       BIA0024
023900     MOVE WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX)
024000         TO WK-N-TOP-HOLD-LOWER.
024100     MOVE WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX)
024200         TO WK-N-TOP-HOLD-UPPER.
024300     COMPUTE WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX) ROUNDED =
024400         WK-N-TOP-COLMINL (VTOP-CIDX) / WK-N-TOP-HOLD-UPPER.
024500     COMPUTE WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX)
024600         ROUNDED =
024700         WK-N-TOP-COLMINL (VTOP-CIDX) /
024800         WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX).
024900     COMPUTE WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX) ROUNDED =
025000         WK-N-TOP-COLMINL (VTOP-CIDX) / WK-N-TOP-HOLD-LOWER.
025100 B039-NORMALIZE-COST-CELL-EX.
025200     EXIT.
025300
025400 B040-NORMALIZE-BENEFIT-CELL.
025500     COMPUTE WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX) ROUNDED =
025600         WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX) /
025700         WK-N-TOP-COLMAXU (VTOP-CIDX).
025800     COMPUTE WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX)
025900         ROUNDED =
026000         WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX) /
026100         WK-N-TOP-COLMAXU (VTOP-CIDX).
026200     COMPUTE WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX) ROUNDED =
026300         WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX) /
026400         WK-N-TOP-COLMAXU (VTOP-CIDX).
026500 B049-NORMALIZE-BENEFIT-CELL-EX.
026600     EXIT.
026700
026800*-----------------------------------------------------------*
026900*  R8 - WEIGHT ONE COLUMN BY THE CRITERION'S CRISP WEIGHT
027000*-----------------------------------------------------------*
027100 C000-WEIGHT-ONE-COLUMN.
027200     PERFORM C010-WEIGHT-ONE-CELL THRU C019-WEIGHT-ONE-CELL-EX
027300         VARYING VTOP-RIDX FROM 1 BY 1
027400         UNTIL VTOP-RIDX > WK-N-TOP-PROD-CT.
027500 C099-WEIGHT-ONE-COLUMN-EX.
027600     EXIT.
027700
027800 C010-WEIGHT-ONE-CELL.
027900     COMPUTE WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX) ROUNDED =
028000         WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX) *
028100         WK-N-VTOP-WEIGHT (VTOP-CIDX).
028200     COMPUTE WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX)
028300         ROUNDED =
028400         WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX) *
028500         WK-N-VTOP-WEIGHT (VTOP-CIDX).
028600     COMPUTE WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX) ROUNDED =
028700         WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX) *
028800         WK-N-VTOP-WEIGHT (VTOP-CIDX).
028900 C019-WEIGHT-ONE-CELL-EX.
029000     EXIT.
029100
029200*-----------------------------------------------------------*
029300*  R9 - FPIS/FNIS ARE THE COLUMN MAXIMUM/MINIMUM OF THE
029400*       WEIGHTED MATRIX, BOUND BY BOUND
029500*-----------------------------------------------------------*
029600 D000-IDEAL-ONE-COLUMN.
029700     MOVE WK-N-VTOP-CELL-LOWER (1, VTOP-CIDX)
029800         TO WK-N-TOP-FPIS-LOWER (VTOP-CIDX).
029900     MOVE WK-N-VTOP-CELL-MIDDLE (1, VTOP-CIDX)
030000         TO WK-N-TOP-FPIS-MIDDLE (VTOP-CIDX).
030100     MOVE WK-N-VTOP-CELL-UPPER (1, VTOP-CIDX)
030200         TO WK-N-TOP-FPIS-UPPER (VTOP-CIDX).
030300     MOVE WK-N-VTOP-CELL-LOWER (1, VTOP-CIDX)
030400         TO WK-N-TOP-FNIS-LOWER (VTOP-CIDX).
030500     MOVE WK-N-VTOP-CELL-MIDDLE (1, VTOP-CIDX)
030600         TO WK-N-TOP-FNIS-MIDDLE (VTOP-CIDX).
030700     MOVE WK-N-VTOP-CELL-UPPER (1, VTOP-CIDX)
030800         TO WK-N-TOP-FNIS-UPPER (VTOP-CIDX).
030900     PERFORM D010-TEST-ONE-ROW-IDEAL THRU
031000         D019-TEST-ONE-ROW-IDEAL-EX
031100         VARYING VTOP-RIDX FROM 2 BY 1
031200         UNTIL VTOP-RIDX > WK-N-TOP-PROD-CT.
031300 D099-IDEAL-ONE-COLUMN-EX.
031400     EXIT.
031500
031600 D010-TEST-ONE-ROW-IDEAL.
031700     IF  WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX) >
031800         WK-N-TOP-FPIS-LOWER (VTOP-CIDX)
031900         MOVE WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX)
032000             TO WK-N-TOP-FPIS-LOWER (VTOP-CIDX)
032100     END-IF.
032200     IF  WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX) >
032300         WK-N-TOP-FPIS-MIDDLE (VTOP-CIDX)
032400         MOVE WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX)
032500             TO WK-N-TOP-FPIS-MIDDLE (VTOP-CIDX)
032600     END-IF.
032700     IF  WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX) >
032800         WK-N-TOP-FPIS-UPPER (VTOP-CIDX)
032900         MOVE WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX)
033000             TO WK-N-TOP-FPIS-UPPER (VTOP-CIDX)
033100     END-IF.
033200     IF  WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX) <
033300         WK-N-TOP-FNIS-LOWER (VTOP-CIDX)
033400         MOVE WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX)
033500             TO WK-N-TOP-FNIS-LOWER (VTOP-CIDX)
033600     END-IF.
033700     IF  WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX) <
033800         WK-N-TOP-FNIS-MIDDLE (VTOP-CIDX)
033900         MOVE WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX)
034000             TO WK-N-TOP-FNIS-MIDDLE (VTOP-CIDX)
034100     END-IF.
034200     IF  WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX) <
034300         WK-N-TOP-FNIS-UPPER (VTOP-CIDX)
034400         MOVE WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX)
034500             TO WK-N-TOP-FNIS-UPPER (VTOP-CIDX)
034600     END-IF.
034700 D019-TEST-ONE-ROW-IDEAL-EX.
034800     EXIT.
034900
035000*-----------------------------------------------------------*
035100*  R10 - CLOSENESS COEFFICIENT FOR ONE PRODUCT ROW. THE
035200*        VERTEX DISTANCE TO EACH IDEAL IS OBTAINED FROM
035300*        CALL "BIAXFUZ" OPTION 4, SUMMED ACROSS COLUMNS.
035400*-----------------------------------------------------------*
035500 E000-CLOSENESS-ONE-ROW.
035600     MOVE ZERO TO WK-N-TOP-DPOS (VTOP-RIDX).
035700     MOVE ZERO TO WK-N-TOP-DNEG (VTOP-RIDX).
035800     PERFORM E010-ACCUM-ONE-DISTANCE
035900         THRU E019-ACCUM-ONE-DISTANCE-EX
036000         VARYING VTOP-CIDX FROM 1 BY 1
036100         UNTIL VTOP-CIDX > WK-N-TOP-CRIT-CT.
036200
036300     COMPUTE WK-N-TOP-DENOM =
036400         WK-N-TOP-DPOS (VTOP-RIDX) + WK-N-TOP-DNEG (VTOP-RIDX).
036500     IF  WK-N-TOP-DENOM < 0.0001
036600         MOVE 0.0001 TO WK-N-TOP-DENOM
036700     END-IF.
036800     COMPUTE WK-N-TOP-CC (VTOP-RIDX) ROUNDED =
036900         WK-N-TOP-DNEG (VTOP-RIDX) / WK-N-TOP-DENOM.
037000 E099-CLOSENESS-ONE-ROW-EX.
037100     EXIT.
037200
037300 E010-ACCUM-ONE-DISTANCE.
037400     MOVE WK-N-VTOP-CELL-LOWER (VTOP-RIDX, VTOP-CIDX)
037500         TO WK-N-VFUZ-A-LOWER.
037600     MOVE WK-N-VTOP-CELL-MIDDLE (VTOP-RIDX, VTOP-CIDX)
037700         TO WK-N-VFUZ-A-MIDDLE.
037800     MOVE WK-N-VTOP-CELL-UPPER (VTOP-RIDX, VTOP-CIDX)
037900         TO WK-N-VFUZ-A-UPPER.
038000     MOVE WK-N-TOP-FPIS-LOWER (VTOP-CIDX) TO WK-N-VFUZ-B-LOWER.
038100     MOVE WK-N-TOP-FPIS-MIDDLE (VTOP-CIDX) TO WK-N-VFUZ-B-MIDDLE.
038200     MOVE WK-N-TOP-FPIS-UPPER (VTOP-CIDX) TO WK-N-VFUZ-B-UPPER.
038300     MOVE 4                   TO WK-C-VFUZ-OPTION.
038400     CALL "BIAXFUZ" USING WK-C-VFUZ.
038500     ADD WK-N-VFUZ-CRISP TO WK-N-TOP-DPOS (VTOP-RIDX).
038600
038700     MOVE WK-N-TOP-FNIS-LOWER (VTOP-CIDX) TO WK-N-VFUZ-B-LOWER.
038800     MOVE WK-N-TOP-FNIS-MIDDLE (VTOP-CIDX) TO WK-N-VFUZ-B-MIDDLE.
038900     MOVE WK-N-TOP-FNIS-UPPER (VTOP-CIDX) TO WK-N-VFUZ-B-UPPER.
039000     MOVE 4                   TO WK-C-VFUZ-OPTION.
039100     CALL "BIAXFUZ" USING WK-C-VFUZ.
039200     ADD WK-N-VFUZ-CRISP TO WK-N-TOP-DNEG (VTOP-RIDX).
039300 E019-ACCUM-ONE-DISTANCE-EX.
039400     EXIT.
039500
039600*-----------------------------------------------------------*      BIA0078
039700*  R11 - INITIALIZE THE SORT ORDER TABLE TO THE ORIGINAL           BIA0078
039800*        LOAD SEQUENCE, THEN BUBBLE SORT IT ON THE CLOSENESS       BIA0078
039900*        COEFFICIENT, DESCENDING.  A STRICT "LESS THAN"            BIA0078
040000*        COMPARE KEEPS EQUAL ROWS IN LOAD ORDER (BIA0078).         BIA0078
040100*-----------------------------------------------------------*      BIA0078
040200 F000-INIT-ONE-ORDER.
040300     MOVE VTOP-RIDX TO WK-N-TOP-ORDER (VTOP-RIDX).
040400 F099-INIT-ONE-ORDER-EX.
040500     EXIT.
040600
040700 G000-SORT-ONE-PASS.
040800     PERFORM G010-COMPARE-ONE-PAIR THRU G019-COMPARE-ONE-PAIR-EX
040900         VARYING VTOP-RIDX FROM 1 BY 1
041000         UNTIL VTOP-RIDX > WK-N-TOP-PROD-CT - WK-N-TOP-PASS-CT.
041100 G099-SORT-ONE-PASS-EX.
041200     EXIT.
041300
041400 G010-COMPARE-ONE-PAIR.
041500     IF  WK-N-TOP-CC (WK-N-TOP-ORDER (VTOP-RIDX)) <
041600         WK-N-TOP-CC (WK-N-TOP-ORDER (VTOP-RIDX + 1))
041700         MOVE WK-N-TOP-ORDER (VTOP-RIDX)     TO WK-N-TOP-HOLD
041800         MOVE WK-N-TOP-ORDER (VTOP-RIDX + 1) TO
041900             WK-N-TOP-ORDER (VTOP-RIDX)
042000         MOVE WK-N-TOP-HOLD TO WK-N-TOP-ORDER (VTOP-RIDX + 1)
042100     END-IF.
042200 G019-COMPARE-ONE-PAIR-EX.
042300     EXIT.
042400
042500*-----------------------------------------------------------*
042600*  R11 - COPY THE SORTED ORDER BACK TO THE CALLER'S RANK
042700*        TABLE AS RANK, PRODUCT NAME AND CLOSENESS COEFFICIENT
042800*-----------------------------------------------------------*
042900 H000-OUTPUT-ONE-RANK.
043000     MOVE VTOP-RIDX TO WK-N-VTOP-RANK (VTOP-RIDX).
043100     MOVE WK-C-VTOP-PRD-NAME (WK-N-TOP-ORDER (VTOP-RIDX))
043200         TO WK-C-VTOP-RANK-NAME (VTOP-RIDX).
043300     MOVE WK-N-TOP-CC (WK-N-TOP-ORDER (VTOP-RIDX))
043400         TO WK-N-VTOP-RANK-CC (VTOP-RIDX).
043500 H099-OUTPUT-ONE-RANK-EX.
043600     EXIT.
043700
043800******************************************************************
043900************** END OF PROGRAM SOURCE -  BIAVTOP ***************
044000******************************************************************
